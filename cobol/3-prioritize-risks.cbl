000010******************************************************************
000020* PROGRAM:     3-PRIORITIZE-RISKS
000030* SHOP:        ENTERPRISE RISK & ASSURANCE - BATCH SYSTEMS GROUP
000040* PURPOSE:     SORTS THE DEPENDENCY-ADJUSTED RISK REGISTER INTO
000050*              PRIORITY ORDER (RESIDUAL SCORE, APPETITE-EXCEEDED,
000060*              AFFECTED-PROCESS COUNT, MITIGATION GAP - ALL
000070*              DESCENDING), BUCKETS EACH RISK BY LEVEL, AND
000080*              RECHECKS THE ESCALATION CRITERIA.  WRITES THE
000090*              FULLY SORTED AND BUCKETED REGISTER FOR THE
000100*              REPORT-BUILDER STEP.
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.     3-PRIORITIZE-RISKS.
000140 AUTHOR.         T C LAMBERT.
000150 INSTALLATION.   ERM BATCH SYSTEMS GROUP.
000160 DATE-WRITTEN.   05/02/1989.
000170 DATE-COMPILED.  05/02/1989.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190******************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------------
000220* DATE       WHO   REQ-NO    DESCRIPTION
000230* ---------- ----- --------- --------------------------------------
000240* 05/02/1989 TCL   ERM-0003  ORIGINAL PROGRAM - SINGLE-KEY SORT
000250*                            BY RESIDUAL SCORE DESCENDING.
000260* 02/11/1991 TCL   ERM-0032  ADDED APPETITE-EXCEEDED AS THE
000270*                            SECOND SORT KEY PER ERM COMMITTEE.
000280* 07/22/1992 RH    ERM-0049  ADDED AFFECTED-PROCESS COUNT AND
000290*                            MITIGATION GAP AS TIE-BREAK KEYS
000300*                            THREE AND FOUR.
000310* 11/30/1993 TCL   ERM-0056  BUCKET COUNTS NOW TABLE-DRIVEN
000320*                            INSTEAD OF FOUR SEPARATE DISPLAYS.
000330* 04/14/1994 JMB   ERM-0063  ADDED THE ESCALATION RECHECK - FLAGS
000340*                            A MISMATCH AGAINST THE SCORE STEP'S
000350*                            ESCALATE INDICATOR FOR AUDIT.
000360* 06/19/1996 RH    ERM-0083  ADDED LINK-COUNT SANITY CHECK AFTER
000370*                            A BAD DEPENDENCY FEED PRODUCED AN
000380*                            IMPOSSIBLE DOWNSTREAM COUNT.
000390* 10/08/1998 JMB   ERM-0098  Y2K REMEDIATION - NO TWO-DIGIT YEAR
000400*                            FIELDS IN THIS PROGRAM; REVIEWED AND
000410*                            CERTIFIED COMPLIANT, NO CHANGES.
000420* 02/23/1999 JMB   ERM-0099  Y2K SIGN-OFF - RERAN FULL REGRESSION
000430*                            AGAINST 1999/2000/2001 BOUNDARY DATA.
000440* 05/11/2001 KPN    ERM-0112  ADDED CONTROL-TOTALS DISPLAY AT EOJ
000450*                            FOR OPERATIONS RUN LOG.
000460* 03/02/2007 DSW    ERM-0143  RENUMBERED PARAGRAPHS TO THE SHOP
000470*                            STANDARD 1000/2000/3000/8000 RANGES.
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-4381.
000520 OBJECT-COMPUTER.  IBM-4381.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS RISK-LETTER IS 'A' THRU 'Z'
000560     UPSI-0 IS RRS-TEST-RUN-SWITCH.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT F-AMPWORK ASSIGN TO AMPWORK
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610
000620     SELECT C-PRIORITIZED ASSIGN TO PRIORWORK
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-PRIORWORK-STATUS.
000650
000660     SELECT S-SORTWORK ASSIGN TO DISK.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700******************************************************************
000710*    AMPWORK - DEPENDENCY-ADJUSTED CARRY FILE FROM STEP 2
000720******************************************************************
000730 FD  F-AMPWORK
000740     LABEL RECORDS ARE STANDARD.
000750 01  F-AMPWORK-ENREG.
000760     05  F-RISK-ID                   PIC X(15).
000770     05  F-RISK-NAME                 PIC X(40).
000780     05  F-CATEGORY                  PIC X(02).
000790     05  F-OWNER-DEPT                PIC X(15).
000800     05  F-LIKELIHOOD                PIC 9(01).
000810     05  F-OVERALL-IMPACT            PIC 9(01).
000820     05  F-AMPLIFIED-IMPACT          PIC 9(02)V9(02).
000830     05  F-INHERENT-SCORE            PIC 9(02).
000840     05  F-RESIDUAL-SCORE            PIC 9(02).
000850     05  F-RISK-LEVEL                PIC X(08).
000860     05  F-NEEDS-MITIGATION          PIC X(01).
000870     05  F-ESCALATE                  PIC X(01).
000880     05  F-APPETITE-EXCEEDED-FLAG    PIC X(01).
000890     05  F-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
000900     05  F-NUM-AFFECTED-PROCESSES    PIC 9(02).
000910     05  F-STATUS                    PIC X(02).
000920     05  F-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
000930     05  F-MITIGATION-GAP            PIC 9(03)V9(01).
000940     05  F-LINK-COUNTS.
000950         10  F-DOWNSTREAM-COUNT      PIC 9(03).
000960         10  F-UPSTREAM-COUNT        PIC 9(03).
000970     05  F-LINK-COUNT-TABLE REDEFINES F-LINK-COUNTS.
000980         10  F-LINK-COUNT            PIC 9(03) OCCURS 2 TIMES.
000990     05  F-CENTRALITY                PIC 9(04)V9(01).
001000     05  FILLER                      PIC X(06).
001010
001020******************************************************************
001030*    SORT WORK RECORD - SAME LAYOUT, S- PREFIX
001040******************************************************************
001050 SD  S-SORTWORK.
001060 01  S-SORTWORK-ENREG.
001070     05  S-RISK-ID                   PIC X(15).
001080     05  S-RISK-NAME                 PIC X(40).
001090     05  S-CATEGORY                  PIC X(02).
001100     05  S-OWNER-DEPT                PIC X(15).
001110     05  S-LIKELIHOOD                PIC 9(01).
001120     05  S-OVERALL-IMPACT            PIC 9(01).
001130     05  S-AMPLIFIED-IMPACT          PIC 9(02)V9(02).
001140     05  S-INHERENT-SCORE            PIC 9(02).
001150     05  S-RESIDUAL-SCORE            PIC 9(02).
001160     05  S-RISK-LEVEL                PIC X(08).
001170     05  S-NEEDS-MITIGATION          PIC X(01).
001180     05  S-ESCALATE                  PIC X(01).
001190     05  S-APPETITE-EXCEEDED-FLAG    PIC X(01).
001200     05  S-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001210     05  S-NUM-AFFECTED-PROCESSES    PIC 9(02).
001220     05  S-STATUS                    PIC X(02).
001230     05  S-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001240     05  S-MITIGATION-GAP            PIC 9(03)V9(01).
001250     05  S-DOWNSTREAM-COUNT          PIC 9(03).
001260     05  S-UPSTREAM-COUNT            PIC 9(03).
001270     05  S-CENTRALITY                PIC 9(04)V9(01).
001280     05  FILLER                      PIC X(06).
001290
001300******************************************************************
001310*    PRIORWORK - FULLY SORTED/BUCKETED OUTPUT FOR STEP 5
001320******************************************************************
001330 FD  C-PRIORITIZED
001340     LABEL RECORDS ARE STANDARD.
001350 01  C-PRIORITIZED-ENREG.
001360     05  P-RISK-ID                   PIC X(15).
001370     05  P-RISK-NAME                 PIC X(40).
001380     05  P-CATEGORY                  PIC X(02).
001390     05  P-OWNER-DEPT                PIC X(15).
001400     05  P-LIKELIHOOD                PIC 9(01).
001410     05  P-OVERALL-IMPACT            PIC 9(01).
001420     05  P-AMPLIFIED-IMPACT          PIC 9(02)V9(02).
001430     05  P-INHERENT-SCORE            PIC 9(02).
001440     05  P-RESIDUAL-SCORE            PIC 9(02).
001450     05  P-RISK-LEVEL                PIC X(08).
001460     05  P-NEEDS-MITIGATION          PIC X(01).
001470     05  P-ESCALATE                  PIC X(01).
001480     05  P-APPETITE-EXCEEDED-FLAG    PIC X(01).
001490     05  P-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001500     05  P-NUM-AFFECTED-PROCESSES    PIC 9(02).
001510     05  P-STATUS                    PIC X(02).
001520     05  P-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001530     05  P-MITIGATION-GAP            PIC 9(03)V9(01).
001540     05  P-DOWNSTREAM-COUNT          PIC 9(03).
001550     05  P-UPSTREAM-COUNT            PIC 9(03).
001560     05  P-CENTRALITY                PIC 9(04)V9(01).
001570     05  FILLER                      PIC X(06).
001580
001590 WORKING-STORAGE SECTION.
001600******************************************************************
001610 01  WS-FILE-STATUSES.
001620     05  WS-PRIORWORK-STATUS         PIC X(02) VALUE SPACES.
001630
001640 01  WS-EOF-SWITCHES.
001650     05  WS-EOF-SORT-SW              PIC X(01) VALUE 'N'.
001660         88  WS-EOF-SORT                        VALUE 'Y'.
001670
001680 01  WS-RUN-TOTALS.
001690     05  WS-RISKS-READ               PIC 9(07) COMP VALUE 0.
001700     05  WS-RISKS-WRITTEN            PIC 9(07) COMP VALUE 0.
001710     05  WS-CNT-LINK-ANOMALY         PIC 9(07) COMP VALUE 0.
001720     05  WS-CNT-ESCALATE             PIC 9(07) COMP VALUE 0.
001730     05  WS-CNT-ESCALATE-MISMATCH    PIC 9(07) COMP VALUE 0.
001740
001750******************************************************************
001760*    RISK-LEVEL BUCKET TABLE - NAMES AND COUNTS, TABLE-DRIVEN
001770******************************************************************
001780 01  WS-BUCKET-NAME-GROUP.
001790     05  WS-BUCKET-NAME-LOW          PIC X(08) VALUE 'LOW     '.
001800     05  WS-BUCKET-NAME-MEDIUM       PIC X(08) VALUE 'MEDIUM  '.
001810     05  WS-BUCKET-NAME-HIGH         PIC X(08) VALUE 'HIGH    '.
001820     05  WS-BUCKET-NAME-CRIT         PIC X(08) VALUE 'CRITICAL'.
001830 01  WS-BUCKET-NAME-TABLE REDEFINES WS-BUCKET-NAME-GROUP.
001840     05  WS-BUCKET-NAME              PIC X(08) OCCURS 4 TIMES.
001850
001860 01  WS-BUCKET-COUNTS.
001870     05  WS-CNT-LOW                  PIC 9(07) COMP VALUE 0.
001880     05  WS-CNT-MEDIUM               PIC 9(07) COMP VALUE 0.
001890     05  WS-CNT-HIGH                 PIC 9(07) COMP VALUE 0.
001900     05  WS-CNT-CRITICAL             PIC 9(07) COMP VALUE 0.
001910 01  WS-BUCKET-COUNT-TABLE REDEFINES WS-BUCKET-COUNTS.
001920     05  WS-BUCKET-COUNT             PIC 9(07) COMP OCCURS 4
001930                                      TIMES.
001940
001950******************************************************************
001960*    ESCALATION RECHECK WORK AREA
001970******************************************************************
001980 01  WS-RECHECK-FLAGS.
001990     05  WS-ESCALATE-RECHECK         PIC X(01) VALUE 'N'.
002000     05  WS-ESCALATE-AGREE           PIC X(01) VALUE 'N'.
002010 01  WS-RECHECK-PAIR REDEFINES WS-RECHECK-FLAGS
002020                                     PIC X(02).
002030
002040 01  WS-MISC.
002050     05  WS-BUCKET-IDX               PIC 9(01) COMP VALUE 0.
002060     05  WS-LINK-IDX                 PIC 9(01) COMP VALUE 0.
002070
002080 PROCEDURE DIVISION.
002090******************************************************************
002100 0000-MAIN-CONTROL.
002110     OPEN OUTPUT C-PRIORITIZED.
002120     SORT S-SORTWORK
002130         ON DESCENDING KEY S-RESIDUAL-SCORE
002140         ON DESCENDING KEY S-APPETITE-EXCEEDED-FLAG
002150         ON DESCENDING KEY S-NUM-AFFECTED-PROCESSES
002160         ON DESCENDING KEY S-MITIGATION-GAP
002170         USING F-AMPWORK
002180         OUTPUT PROCEDURE IS 2000-CATEGORIZE-REGISTER
002190             THRU 2000-EXIT.
002200     CLOSE C-PRIORITIZED.
002210     PERFORM 8000-TERMINATE THRU 8000-EXIT.
002220     STOP RUN.
002230
002240******************************************************************
002250*    2000 - RETURN THE SORTED RECORDS, BUCKET, RECHECK, WRITE
002260******************************************************************
002270 2000-CATEGORIZE-REGISTER.
002280     PERFORM 2010-RETURN-SORTED THRU 2010-EXIT.
002290     PERFORM 2100-PROCESS-SORTED-RECORD THRU 2100-EXIT
002300         UNTIL WS-EOF-SORT.
002310 2000-EXIT.
002320     EXIT.
002330
002340 2010-RETURN-SORTED.
002350     RETURN S-SORTWORK
002360         AT END
002370             SET WS-EOF-SORT TO TRUE
002380     END-RETURN.
002390 2010-EXIT.
002400     EXIT.
002410
002420 2100-PROCESS-SORTED-RECORD.
002430     ADD 1 TO WS-RISKS-READ.
002440     PERFORM 2150-CHECK-LINK-SANITY THRU 2150-EXIT.
002450     PERFORM 2200-BUCKET-BY-LEVEL THRU 2200-EXIT.
002460     PERFORM 2300-CHECK-ESCALATION THRU 2300-EXIT.
002470     PERFORM 3000-WRITE-PRIORITIZED THRU 3000-EXIT.
002480     PERFORM 2010-RETURN-SORTED THRU 2010-EXIT.
002490 2100-EXIT.
002500     EXIT.
002510
002520*    DEFENSIVE CHECK - A DOWNSTREAM/UPSTREAM COUNT ABOVE THE
002530*    DEPENDENCY TABLE SIZE CAN ONLY MEAN A BAD FEED UPSTREAM
002540 2150-CHECK-LINK-SANITY.
002550     PERFORM 2160-LINK-SANITY-STEP THRU 2160-EXIT
002560         VARYING WS-LINK-IDX FROM 1 BY 1
002570         UNTIL WS-LINK-IDX > 2.
002580 2150-EXIT.
002590     EXIT.
002600
002610 2160-LINK-SANITY-STEP.
002620     IF S-DOWNSTREAM-COUNT > 500 OR S-UPSTREAM-COUNT > 500
002630         ADD 1 TO WS-CNT-LINK-ANOMALY
002640     END-IF.
002650 2160-EXIT.
002660     EXIT.
002670
002680*    RULE 12 (BUCKET PORTION) - TALLY BY THE LEVEL STEP 1 SET
002690 2200-BUCKET-BY-LEVEL.
002700     EVALUATE S-RISK-LEVEL
002710         WHEN 'LOW     '
002720             ADD 1 TO WS-CNT-LOW
002730         WHEN 'MEDIUM  '
002740             ADD 1 TO WS-CNT-MEDIUM
002750         WHEN 'HIGH    '
002760             ADD 1 TO WS-CNT-HIGH
002770         WHEN 'CRITICAL'
002780             ADD 1 TO WS-CNT-CRITICAL
002790     END-EVALUATE.
002800 2200-EXIT.
002810     EXIT.
002820
002830*    RULE 13 - ESCALATION CRITERIA RECHECKED FOR THE AUDIT TRAIL
002840 2300-CHECK-ESCALATION.
002850     IF S-RESIDUAL-SCORE >= 19
002860        OR S-APPETITE-EXCEEDED-FLAG = 'Y'
002870        OR S-RISK-LEVEL = 'CRITICAL'
002880        OR S-HAS-OVERDUE-ACTION-FLAG = 'Y'
002890         MOVE 'Y' TO WS-ESCALATE-RECHECK
002900         ADD 1 TO WS-CNT-ESCALATE
002910     ELSE
002920         MOVE 'N' TO WS-ESCALATE-RECHECK
002930     END-IF.
002940     IF WS-ESCALATE-RECHECK = S-ESCALATE
002950         MOVE 'Y' TO WS-ESCALATE-AGREE
002960     ELSE
002970         MOVE 'N' TO WS-ESCALATE-AGREE
002980         ADD 1 TO WS-CNT-ESCALATE-MISMATCH
002990     END-IF.
003000 2300-EXIT.
003010     EXIT.
003020
003030******************************************************************
003040*    3000 - WRITE THE PRIORITIZED OUTPUT RECORD
003050******************************************************************
003060 3000-WRITE-PRIORITIZED.
003070     INITIALIZE C-PRIORITIZED-ENREG.
003080     MOVE S-RISK-ID                  TO P-RISK-ID.
003090     MOVE S-RISK-NAME                TO P-RISK-NAME.
003100     MOVE S-CATEGORY                 TO P-CATEGORY.
003110     MOVE S-OWNER-DEPT               TO P-OWNER-DEPT.
003120     MOVE S-LIKELIHOOD               TO P-LIKELIHOOD.
003130     MOVE S-OVERALL-IMPACT           TO P-OVERALL-IMPACT.
003140     MOVE S-AMPLIFIED-IMPACT         TO P-AMPLIFIED-IMPACT.
003150     MOVE S-INHERENT-SCORE           TO P-INHERENT-SCORE.
003160     MOVE S-RESIDUAL-SCORE           TO P-RESIDUAL-SCORE.
003170     MOVE S-RISK-LEVEL               TO P-RISK-LEVEL.
003180     MOVE S-NEEDS-MITIGATION         TO P-NEEDS-MITIGATION.
003190     MOVE WS-ESCALATE-RECHECK        TO P-ESCALATE.
003200     MOVE S-APPETITE-EXCEEDED-FLAG   TO P-APPETITE-EXCEEDED-FLAG.
003210     MOVE S-HAS-OVERDUE-ACTION-FLAG  TO P-HAS-OVERDUE-ACTION-FLAG.
003220     MOVE S-NUM-AFFECTED-PROCESSES   TO P-NUM-AFFECTED-PROCESSES.
003230     MOVE S-STATUS                   TO P-STATUS.
003240     MOVE S-MITIGATION-EFFECTIVENESS TO
003250         P-MITIGATION-EFFECTIVENESS.
003260     MOVE S-MITIGATION-GAP           TO P-MITIGATION-GAP.
003270     MOVE S-DOWNSTREAM-COUNT         TO P-DOWNSTREAM-COUNT.
003280     MOVE S-UPSTREAM-COUNT           TO P-UPSTREAM-COUNT.
003290     MOVE S-CENTRALITY               TO P-CENTRALITY.
003300     WRITE C-PRIORITIZED-ENREG.
003310     ADD 1 TO WS-RISKS-WRITTEN.
003320 3000-EXIT.
003330     EXIT.
003340
003350******************************************************************
003360*    8000 - END OF JOB
003370******************************************************************
003380 8000-TERMINATE.
003390     PERFORM 8100-DISPLAY-BUCKET-TOTALS THRU 8100-EXIT.
003400     DISPLAY '3-PRIORITIZE-RISKS  RISKS READ     = ' WS-RISKS-READ.
003410     DISPLAY '3-PRIORITIZE-RISKS  RISKS WRITTEN  = '
003420         WS-RISKS-WRITTEN.
003430     DISPLAY '3-PRIORITIZE-RISKS  ESCALATE CNT   = ' WS-CNT-ESCALATE.
003440     DISPLAY '3-PRIORITIZE-RISKS  ESCALATE MISMTC = '
003450         WS-CNT-ESCALATE-MISMATCH.
003460     DISPLAY '3-PRIORITIZE-RISKS  LINK ANOMALIES = '
003470         WS-CNT-LINK-ANOMALY.
003480 8000-EXIT.
003490     EXIT.
003500
003510 8100-DISPLAY-BUCKET-TOTALS.
003520     PERFORM 8110-BUCKET-LINE-STEP THRU 8110-EXIT
003530         VARYING WS-BUCKET-IDX FROM 1 BY 1
003540         UNTIL WS-BUCKET-IDX > 4.
003550 8100-EXIT.
003560     EXIT.
003570
003580 8110-BUCKET-LINE-STEP.
003590     DISPLAY '3-PRIORITIZE-RISKS  ' WS-BUCKET-NAME(WS-BUCKET-IDX)
003600         ' COUNT = ' WS-BUCKET-COUNT(WS-BUCKET-IDX).
003610 8110-EXIT.
003620     EXIT.
003630
