000010******************************************************************
000020* PROGRAM:     1-SCORE-RISKS
000030* SHOP:        ENTERPRISE RISK & ASSURANCE - BATCH SYSTEMS GROUP
000040* PURPOSE:     READS THE ENTERPRISE RISK REGISTER AND COMPUTES,
000050*              FOR EACH RISK, THE WEIGHTED OVERALL IMPACT, THE
000060*              INHERENT SCORE, THE CONTROL/ACTION-ADJUSTED
000070*              RESIDUAL SCORE, THE RISK LEVEL, THE MITIGATION
000080*              AND ESCALATION FLAGS AND THE MITIGATION-PLAN
000090*              COMPLETION PERCENTAGE.  WRITES ONE SCORED-RISK
000100*              RECORD PER INPUT RISK, SAME ORDER AS THE INPUT.
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.     1-SCORE-RISKS.
000140 AUTHOR.         R HOLLOWAY.
000150 INSTALLATION.   ERM BATCH SYSTEMS GROUP.
000160 DATE-WRITTEN.   03/11/1989.
000170 DATE-COMPILED.  03/11/1989.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190******************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------------
000220* DATE       WHO   REQ-NO    DESCRIPTION
000230* ---------- ----- --------- --------------------------------------
000240* 03/11/1989 RH    ERM-0001  ORIGINAL PROGRAM - SCORING ENGINE FOR
000250*                            THE RISK REGISTER.
000260* 09/04/1990 RH    ERM-0014  ADDED NUM-MODERATE-CONTROLS TO THE
000270*                            CONTROL REDUCTION FORMULA.
000280* 02/19/1991 TCL   ERM-0031  CORRECTED TRUNCATION OF OVERALL
000290*                            IMPACT - WAS ROUNDING INSTEAD OF
000300*                            TRUNCATING TOWARD ZERO.
000310* 07/22/1992 RH    ERM-0048  ADDED ACTION-COMPLETION REDUCTION
000320*                            FACTOR (FACTOR2) TO RESIDUAL CALC.
000330* 11/30/1993 TCL   ERM-0055  RISK LEVEL BOUNDARIES REVISED PER
000340*                            ERM COMMITTEE - 6/12/18 CUTOVERS.
000350* 04/14/1994 JMB   ERM-0062  ADDED ESCALATION FLAG - COMBINES
000360*                            RESIDUAL, APPETITE, LEVEL AND THE
000370*                            OVERDUE-ACTION INDICATOR.
000380* 08/08/1995 JMB   ERM-0070  MITIGATION EFFECTIVENESS PERCENTAGE
000390*                            ADDED TO SCORED-RISK OUTPUT.
000400* 01/17/1996 RH    ERM-0079  MAX-IMPACT INFORMATIONAL FIELD ADDED
000410*                            TO THE SCOREWORK CARRY-FORWARD FILE.
000420* 06/02/1997 TCL   ERM-0088  SCOREWORK CARRY FILE INTRODUCED SO
000430*                            DOWNSTREAM STEPS NO LONGER RE-READ
000440*                            THE RAW REGISTER FOR DEPT/STATUS.
000450* 10/05/1998 JMB   ERM-0097  Y2K REMEDIATION - NO TWO-DIGIT YEAR
000460*                            FIELDS IN THIS PROGRAM; REVIEWED AND
000470*                            CERTIFIED COMPLIANT, NO CHANGES.
000480* 02/23/1999 JMB   ERM-0099  Y2K SIGN-OFF - RERAN FULL REGRESSION
000490*                            AGAINST 1999/2000/2001 BOUNDARY DATA.
000500* 05/11/2001 KPN    ERM-0110  ADDED CONTROL-TOTALS DISPLAY AT EOJ
000510*                            FOR OPERATIONS RUN LOG.
000520* 09/19/2003 KPN    ERM-0124  CONTROL REDUCTION CAP (0.60) AND
000530*                            ACTION REDUCTION CAP (0.50) BROKEN
000540*                            OUT INTO THEIR OWN PARAGRAPHS.
000550* 03/02/2007 DSW    ERM-0141  RENUMBERED PARAGRAPHS TO THE SHOP
000560*                            STANDARD 1000/2000/3000/8000 RANGES.
000570* 11/14/2008 DSW    ERM-0151  CONTROL-WEIGHT TABLE RELOADED AS
000580*                            FILLER ENTRIES REDEFINED BY THE
000590*                            OCCURS TABLE, SHOP STANDARD, AFTER
000600*                            THE OLD MULTI-VALUE ENTRY FAILED TO
000610*                            COMPILE ON THE NEW RELEASE.
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.  IBM-4381.
000660 OBJECT-COMPUTER.  IBM-4381.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS RISK-LETTER IS 'A' THRU 'Z'
000700     UPSI-0 IS RRS-TEST-RUN-SWITCH.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT F-RISKS ASSIGN TO RISKS
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-RISKS-STATUS.
000760
000770     SELECT C-SCORED ASSIGN TO SCOREDOUT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-SCORED-STATUS.
000800
000810     SELECT C-SCOREWORK ASSIGN TO SCOREWORK
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WS-SCOREWORK-STATUS.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870******************************************************************
000880*    RISK REGISTER - PRIMARY INPUT
000890******************************************************************
000900 FD  F-RISKS
000910     LABEL RECORDS ARE STANDARD.
000920 01  F-RISKS-ENREG.
000930     05  F-RISK-ID                   PIC X(15).
000940     05  F-RISK-NAME                 PIC X(40).
000950     05  F-CATEGORY                  PIC X(02).
000960     05  F-RISK-OWNER                PIC X(25).
000970     05  F-OWNER-DEPT                PIC X(15).
000980     05  F-LIKELIHOOD                PIC 9(01).
000990     05  F-RISK-IMPACT-GROUP.
001000         10  F-IMPACT-FINANCIAL      PIC 9(01).
001010         10  F-IMPACT-OPERATIONAL    PIC 9(01).
001020         10  F-IMPACT-REGULATORY     PIC 9(01).
001030         10  F-IMPACT-REPUTATIONAL   PIC 9(01).
001040     05  F-RISK-IMPACT-TABLE REDEFINES F-RISK-IMPACT-GROUP.
001050         10  F-IMPACT-DIM            PIC 9(01) OCCURS 4 TIMES.
001060     05  F-RISK-CONTROL-COUNTS.
001070         10  F-NUM-STRONG-CONTROLS   PIC 9(02).
001080         10  F-NUM-MODERATE-CONTROLS PIC 9(02).
001090     05  F-RISK-CONTROL-TABLE REDEFINES F-RISK-CONTROL-COUNTS.
001100         10  F-CONTROL-COUNT         PIC 9(02) OCCURS 2 TIMES.
001110     05  F-COMPLETED-ACTION-REDUCTION
001120                                     PIC 9(03).
001130     05  F-RISK-ACTION-COUNTS.
001140         10  F-NUM-ACTIONS-TOTAL     PIC 9(02).
001150         10  F-NUM-ACTIONS-COMPLETED PIC 9(02).
001160     05  F-RISK-ACTION-TABLE REDEFINES F-RISK-ACTION-COUNTS.
001170         10  F-ACTION-COUNT          PIC 9(02) OCCURS 2 TIMES.
001180     05  F-NUM-AFFECTED-PROCESSES    PIC 9(02).
001190     05  F-APPETITE-EXCEEDED-FLAG    PIC X(01).
001200     05  F-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001210     05  F-STATUS                    PIC X(02).
001220     05  FILLER                      PIC X(06).
001230
001240******************************************************************
001250*    SCORED-RISK - OFFICIAL OUTPUT, SAME ORDER AS INPUT
001260******************************************************************
001270 FD  C-SCORED
001280     LABEL RECORDS ARE STANDARD.
001290 01  C-SCORED-ENREG.
001300     05  C-RISK-ID                   PIC X(15).
001310     05  C-RISK-NAME                 PIC X(40).
001320     05  C-CATEGORY                  PIC X(02).
001330     05  C-OVERALL-IMPACT            PIC 9(01).
001340     05  C-INHERENT-SCORE            PIC 9(02).
001350     05  C-RESIDUAL-SCORE            PIC 9(02).
001360     05  C-RISK-LEVEL                PIC X(08).
001370     05  C-OUTPUT-FLAGS.
001380         10  C-NEEDS-MITIGATION      PIC X(01).
001390         10  C-ESCALATE              PIC X(01).
001400     05  C-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001410     05  FILLER                      PIC X(08).
001420
001430******************************************************************
001440*    SCOREWORK - CARRY-FORWARD FILE FOR DOWNSTREAM STEPS
001450*    (U2/U3/U5 NEED FIELDS THAT DO NOT TRAVEL ON THE OFFICIAL
001460*    SCORED-RISK RECORD - LIKELIHOOD, DEPT, STATUS, FLAGS, ETC).
001470******************************************************************
001480 FD  C-SCOREWORK
001490     LABEL RECORDS ARE STANDARD.
001500 01  C-SCOREWORK-ENREG.
001510     05  W-RISK-ID                   PIC X(15).
001520     05  W-RISK-NAME                 PIC X(40).
001530     05  W-CATEGORY                  PIC X(02).
001540     05  W-OWNER-DEPT                PIC X(15).
001550     05  W-LIKELIHOOD                PIC 9(01).
001560     05  W-OVERALL-IMPACT            PIC 9(01).
001570     05  W-MAX-IMPACT                PIC 9(01).
001580     05  W-INHERENT-SCORE            PIC 9(02).
001590     05  W-RESIDUAL-SCORE            PIC 9(02).
001600     05  W-RISK-LEVEL                PIC X(08).
001610     05  W-NEEDS-MITIGATION          PIC X(01).
001620     05  W-ESCALATE                  PIC X(01).
001630     05  W-APPETITE-EXCEEDED-FLAG    PIC X(01).
001640     05  W-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001650     05  W-NUM-AFFECTED-PROCESSES    PIC 9(02).
001660     05  W-STATUS                    PIC X(02).
001670     05  W-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001680     05  W-MITIGATION-GAP            PIC 9(03)V9(01).
001690     05  FILLER                      PIC X(10).
001700
001710 WORKING-STORAGE SECTION.
001720******************************************************************
001730 01  WS-FILE-STATUSES.
001740     05  WS-RISKS-STATUS             PIC X(02) VALUE SPACES.
001750     05  WS-SCORED-STATUS            PIC X(02) VALUE SPACES.
001760     05  WS-SCOREWORK-STATUS         PIC X(02) VALUE SPACES.
001770
001780 01  WS-EOF-SWITCHES.
001790     05  WS-EOF-RISKS-SW             PIC X(01) VALUE 'N'.
001800         88  WS-EOF-RISKS                       VALUE 'Y'.
001810
001820 01  WS-RUN-TOTALS.
001830     05  WS-RISKS-READ               PIC 9(07) COMP VALUE 0.
001840     05  WS-RISKS-WRITTEN            PIC 9(07) COMP VALUE 0.
001850     05  WS-LEVEL-COUNTS.
001860         10  WS-CNT-LOW              PIC 9(07) COMP VALUE 0.
001870         10  WS-CNT-MEDIUM           PIC 9(07) COMP VALUE 0.
001880         10  WS-CNT-HIGH             PIC 9(07) COMP VALUE 0.
001890         10  WS-CNT-CRITICAL         PIC 9(07) COMP VALUE 0.
001900     05  WS-CNT-APPETITE             PIC 9(07) COMP VALUE 0.
001910
001920 01  WS-CONTROL-WEIGHT-GROUP.
001930     05  FILLER                      PIC V99 VALUE .15.
001940     05  FILLER                      PIC V99 VALUE .08.
001950 01  WS-CONTROL-WEIGHT-TABLE REDEFINES WS-CONTROL-WEIGHT-GROUP.
001960     05  WS-CONTROL-WEIGHT           PIC V99 OCCURS 2 TIMES.
001970
001980 01  WS-SCORE-CALC-AREA.
001990     05  WS-OVERALL-IMPACT-RAW       PIC S9(02)V9(04) COMP-3
002000                                      VALUE 0.
002010     05  WS-OVERALL-IMPACT-INT       PIC 9(01) VALUE 0.
002020     05  WS-INHERENT-SCORE           PIC 9(02) VALUE 0.
002030     05  WS-CONTROL-REDUCTION        PIC S9(01)V9(04) COMP-3
002040                                      VALUE 0.
002050     05  WS-FACTOR1                  PIC S9(01)V9(04) COMP-3
002060                                      VALUE 0.
002070     05  WS-ACTION-REDUCTION         PIC S9(01)V9(04) COMP-3
002080                                      VALUE 0.
002090     05  WS-FACTOR2                  PIC S9(01)V9(04) COMP-3
002100                                      VALUE 0.
002110     05  WS-RESIDUAL-RAW             PIC S9(04)V9(04) COMP-3
002120                                      VALUE 0.
002130     05  WS-RESIDUAL-SCORE           PIC 9(02) VALUE 0.
002140     05  WS-RISK-LEVEL               PIC X(08) VALUE SPACES.
002150     05  WS-MAX-IMPACT               PIC 9(01) VALUE 0.
002160     05  WS-MITIG-EFFECT             PIC 9(03)V9(01) VALUE 0.
002170     05  WS-IMPACT-IDX               PIC 9(01) COMP VALUE 0.
002180
002190 01  WS-OUTPUT-FLAGS.
002200     05  WS-NEEDS-MITIGATION         PIC X(01) VALUE 'N'.
002210     05  WS-ESCALATE                 PIC X(01) VALUE 'N'.
002220 01  WS-OUTPUT-FLAGS-PAIR REDEFINES WS-OUTPUT-FLAGS
002230                                     PIC X(02).
002240
002250 PROCEDURE DIVISION.
002260******************************************************************
002270 0000-MAIN-CONTROL.
002280     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002290     PERFORM 2000-SCORE-ONE-RISK THRU 2000-EXIT
002300         UNTIL WS-EOF-RISKS.
002310     PERFORM 8000-TERMINATE THRU 8000-EXIT.
002320     STOP RUN.
002330
002340******************************************************************
002350*    1000 - INITIALIZATION
002360******************************************************************
002370 1000-INITIALIZE.
002380     OPEN INPUT  F-RISKS.
002390     OPEN OUTPUT C-SCORED.
002400     OPEN OUTPUT C-SCOREWORK.
002410     PERFORM 1100-READ-RISK THRU 1100-EXIT.
002420 1000-EXIT.
002430     EXIT.
002440
002450 1100-READ-RISK.
002460     READ F-RISKS
002470         AT END
002480             SET WS-EOF-RISKS TO TRUE
002490     END-READ.
002500 1100-EXIT.
002510     EXIT.
002520
002530******************************************************************
002540*    2000 - SCORE ONE RISK AND WRITE ITS OUTPUT RECORDS
002550******************************************************************
002560 2000-SCORE-ONE-RISK.
002570     ADD 1 TO WS-RISKS-READ.
002580     PERFORM 2100-CALC-OVERALL-IMPACT THRU 2100-EXIT.
002590     PERFORM 2200-CALC-INHERENT-SCORE THRU 2200-EXIT.
002600     PERFORM 2300-CALC-CONTROL-FACTOR THRU 2300-EXIT.
002610     PERFORM 2400-CALC-ACTION-FACTOR THRU 2400-EXIT.
002620     PERFORM 2500-CALC-RESIDUAL-SCORE THRU 2500-EXIT.
002630     PERFORM 2600-CLASSIFY-RISK-LEVEL THRU 2600-EXIT.
002640     PERFORM 2700-SET-MITIGATION-FLAGS THRU 2700-EXIT.
002650     PERFORM 2800-CALC-MITIG-EFFECTIVENESS THRU 2800-EXIT.
002660     PERFORM 2900-CALC-MAX-IMPACT THRU 2900-EXIT.
002670     PERFORM 3000-WRITE-SCORED-RISK THRU 3000-EXIT.
002680     PERFORM 3100-WRITE-SCOREWORK THRU 3100-EXIT.
002690     PERFORM 1100-READ-RISK THRU 1100-EXIT.
002700 2000-EXIT.
002710     EXIT.
002720
002730*    RULE 1 - OVERALL IMPACT = TRUNC(.40F+.25O+.20R+.15REP)
002740 2100-CALC-OVERALL-IMPACT.
002750     COMPUTE WS-OVERALL-IMPACT-RAW =
002760         (F-IMPACT-FINANCIAL    * .40) +
002770         (F-IMPACT-OPERATIONAL  * .25) +
002780         (F-IMPACT-REGULATORY   * .20) +
002790         (F-IMPACT-REPUTATIONAL * .15).
002800     MOVE WS-OVERALL-IMPACT-RAW TO WS-OVERALL-IMPACT-INT.
002810 2100-EXIT.
002820     EXIT.
002830
002840*    RULE 2 - INHERENT SCORE = LIKELIHOOD * OVERALL IMPACT
002850 2200-CALC-INHERENT-SCORE.
002860     COMPUTE WS-INHERENT-SCORE =
002870         F-LIKELIHOOD * WS-OVERALL-IMPACT-INT.
002880 2200-EXIT.
002890     EXIT.
002900
002910*    RULE 3 - CONTROL REDUCTION, CAPPED AT 0.60, FACTOR1
002920 2300-CALC-CONTROL-FACTOR.
002930     COMPUTE WS-CONTROL-REDUCTION =
002940         (F-NUM-STRONG-CONTROLS   * WS-CONTROL-WEIGHT(1)) +
002950         (F-NUM-MODERATE-CONTROLS * WS-CONTROL-WEIGHT(2)).
002960     IF WS-CONTROL-REDUCTION > .60
002970         MOVE .60 TO WS-CONTROL-REDUCTION
002980     END-IF.
002990     IF F-NUM-STRONG-CONTROLS = 0 AND F-NUM-MODERATE-CONTROLS = 0
003000         MOVE 1 TO WS-FACTOR1
003010     ELSE
003020         COMPUTE WS-FACTOR1 = 1 - WS-CONTROL-REDUCTION
003030     END-IF.
003040 2300-EXIT.
003050     EXIT.
003060
003070*    RULE 4 - ACTION REDUCTION, CAPPED AT 0.50, FACTOR2
003080 2400-CALC-ACTION-FACTOR.
003090     IF F-NUM-ACTIONS-COMPLETED > 0
003100         COMPUTE WS-ACTION-REDUCTION =
003110             F-COMPLETED-ACTION-REDUCTION / 100
003120         IF WS-ACTION-REDUCTION > .50
003130             MOVE .50 TO WS-ACTION-REDUCTION
003140         END-IF
003150         COMPUTE WS-FACTOR2 = 1 - WS-ACTION-REDUCTION
003160     ELSE
003170         MOVE 1 TO WS-FACTOR2
003180     END-IF.
003190 2400-EXIT.
003200     EXIT.
003210
003220*    RULE 5 - RESIDUAL = TRUNC(INHERENT * FACTOR1 * FACTOR2)
003230 2500-CALC-RESIDUAL-SCORE.
003240     COMPUTE WS-RESIDUAL-RAW =
003250         WS-INHERENT-SCORE * WS-FACTOR1 * WS-FACTOR2.
003260     MOVE WS-RESIDUAL-RAW TO WS-RESIDUAL-SCORE.
003270 2500-EXIT.
003280     EXIT.
003290
003300*    RULE 6 - RISK LEVEL FROM RESIDUAL SCORE
003310 2600-CLASSIFY-RISK-LEVEL.
003320     EVALUATE TRUE
003330         WHEN WS-RESIDUAL-SCORE <= 6
003340             MOVE 'LOW     ' TO WS-RISK-LEVEL
003350             ADD 1 TO WS-CNT-LOW
003360         WHEN WS-RESIDUAL-SCORE <= 12
003370             MOVE 'MEDIUM  ' TO WS-RISK-LEVEL
003380             ADD 1 TO WS-CNT-MEDIUM
003390         WHEN WS-RESIDUAL-SCORE <= 18
003400             MOVE 'HIGH    ' TO WS-RISK-LEVEL
003410             ADD 1 TO WS-CNT-HIGH
003420         WHEN OTHER
003430             MOVE 'CRITICAL' TO WS-RISK-LEVEL
003440             ADD 1 TO WS-CNT-CRITICAL
003450     END-EVALUATE.
003460 2600-EXIT.
003470     EXIT.
003480
003490*    RULE 7 - NEEDS MITIGATION, AND THE ESCALATION FLAG
003500 2700-SET-MITIGATION-FLAGS.
003510     IF WS-RESIDUAL-SCORE >= 13 OR F-APPETITE-EXCEEDED-FLAG = 'Y'
003520         MOVE 'Y' TO WS-NEEDS-MITIGATION
003530     ELSE
003540         MOVE 'N' TO WS-NEEDS-MITIGATION
003550     END-IF.
003560     IF F-APPETITE-EXCEEDED-FLAG = 'Y'
003570         ADD 1 TO WS-CNT-APPETITE
003580     END-IF.
003590     IF WS-RESIDUAL-SCORE >= 19
003600        OR F-APPETITE-EXCEEDED-FLAG = 'Y'
003610        OR WS-RISK-LEVEL = 'CRITICAL'
003620        OR F-HAS-OVERDUE-ACTION-FLAG = 'Y'
003630         MOVE 'Y' TO WS-ESCALATE
003640     ELSE
003650         MOVE 'N' TO WS-ESCALATE
003660     END-IF.
003670 2700-EXIT.
003680     EXIT.
003690
003700*    RULE 8 - MITIGATION EFFECTIVENESS PERCENTAGE
003710 2800-CALC-MITIG-EFFECTIVENESS.
003720     IF F-NUM-ACTIONS-TOTAL = 0
003730         MOVE 0 TO WS-MITIG-EFFECT
003740     ELSE
003750         COMPUTE WS-MITIG-EFFECT =
003760             (F-NUM-ACTIONS-COMPLETED / F-NUM-ACTIONS-TOTAL)
003770             * 100
003780     END-IF.
003790 2800-EXIT.
003800     EXIT.
003810
003820*    RULE 9 - MAX IMPACT (INFORMATIONAL), VIA THE IMPACT TABLE
003830 2900-CALC-MAX-IMPACT.
003840     MOVE F-IMPACT-DIM(1) TO WS-MAX-IMPACT.
003850     PERFORM 2910-MAX-IMPACT-STEP THRU 2910-EXIT
003860         VARYING WS-IMPACT-IDX FROM 2 BY 1
003870         UNTIL WS-IMPACT-IDX > 4.
003880 2900-EXIT.
003890     EXIT.
003900
003910 2910-MAX-IMPACT-STEP.
003920     IF F-IMPACT-DIM(WS-IMPACT-IDX) > WS-MAX-IMPACT
003930         MOVE F-IMPACT-DIM(WS-IMPACT-IDX) TO WS-MAX-IMPACT
003940     END-IF.
003950 2910-EXIT.
003960     EXIT.
003970
003980******************************************************************
003990*    3000 - WRITE THE OUTPUT RECORDS
004000******************************************************************
004010 3000-WRITE-SCORED-RISK.
004020     INITIALIZE C-SCORED-ENREG.
004030     MOVE F-RISK-ID              TO C-RISK-ID.
004040     MOVE F-RISK-NAME            TO C-RISK-NAME.
004050     MOVE F-CATEGORY             TO C-CATEGORY.
004060     MOVE WS-OVERALL-IMPACT-INT  TO C-OVERALL-IMPACT.
004070     MOVE WS-INHERENT-SCORE      TO C-INHERENT-SCORE.
004080     MOVE WS-RESIDUAL-SCORE      TO C-RESIDUAL-SCORE.
004090     MOVE WS-RISK-LEVEL          TO C-RISK-LEVEL.
004100     MOVE WS-OUTPUT-FLAGS-PAIR   TO C-OUTPUT-FLAGS.
004110     MOVE WS-MITIG-EFFECT        TO C-MITIGATION-EFFECTIVENESS.
004120     WRITE C-SCORED-ENREG.
004130     ADD 1 TO WS-RISKS-WRITTEN.
004140 3000-EXIT.
004150     EXIT.
004160
004170 3100-WRITE-SCOREWORK.
004180     INITIALIZE C-SCOREWORK-ENREG.
004190     MOVE F-RISK-ID                 TO W-RISK-ID.
004200     MOVE F-RISK-NAME               TO W-RISK-NAME.
004210     MOVE F-CATEGORY                TO W-CATEGORY.
004220     MOVE F-OWNER-DEPT              TO W-OWNER-DEPT.
004230     MOVE F-LIKELIHOOD              TO W-LIKELIHOOD.
004240     MOVE WS-OVERALL-IMPACT-INT     TO W-OVERALL-IMPACT.
004250     MOVE WS-MAX-IMPACT             TO W-MAX-IMPACT.
004260     MOVE WS-INHERENT-SCORE         TO W-INHERENT-SCORE.
004270     MOVE WS-RESIDUAL-SCORE         TO W-RESIDUAL-SCORE.
004280     MOVE WS-RISK-LEVEL             TO W-RISK-LEVEL.
004290     MOVE WS-NEEDS-MITIGATION       TO W-NEEDS-MITIGATION.
004300     MOVE WS-ESCALATE               TO W-ESCALATE.
004310     MOVE F-APPETITE-EXCEEDED-FLAG  TO W-APPETITE-EXCEEDED-FLAG.
004320     MOVE F-HAS-OVERDUE-ACTION-FLAG TO W-HAS-OVERDUE-ACTION-FLAG.
004330     MOVE F-NUM-AFFECTED-PROCESSES  TO W-NUM-AFFECTED-PROCESSES.
004340     MOVE F-STATUS                  TO W-STATUS.
004350     MOVE WS-MITIG-EFFECT           TO W-MITIGATION-EFFECTIVENESS.
004360     COMPUTE W-MITIGATION-GAP = 100 - WS-MITIG-EFFECT.
004370     WRITE C-SCOREWORK-ENREG.
004380 3100-EXIT.
004390     EXIT.
004400
004410******************************************************************
004420*    8000 - END OF JOB
004430******************************************************************
004440 8000-TERMINATE.
004450     PERFORM 8100-DISPLAY-CONTROL-TOTALS THRU 8100-EXIT.
004460     CLOSE F-RISKS C-SCORED C-SCOREWORK.
004470 8000-EXIT.
004480     EXIT.
004490
004500 8100-DISPLAY-CONTROL-TOTALS.
004510     DISPLAY '1-SCORE-RISKS  RISKS READ    = ' WS-RISKS-READ.
004520     DISPLAY '1-SCORE-RISKS  RISKS WRITTEN = ' WS-RISKS-WRITTEN.
004530     DISPLAY '1-SCORE-RISKS  LOW COUNT     = ' WS-CNT-LOW.
004540     DISPLAY '1-SCORE-RISKS  MEDIUM COUNT  = ' WS-CNT-MEDIUM.
004550     DISPLAY '1-SCORE-RISKS  HIGH COUNT    = ' WS-CNT-HIGH.
004560     DISPLAY '1-SCORE-RISKS  CRITICAL CNT  = ' WS-CNT-CRITICAL.
004570     DISPLAY '1-SCORE-RISKS  APPETITE CNT  = ' WS-CNT-APPETITE.
004580 8100-EXIT.
004590     EXIT.
004600
