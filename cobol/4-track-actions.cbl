000010******************************************************************
000020* PROGRAM:     4-TRACK-ACTIONS
000030* SHOP:        ENTERPRISE RISK & ASSURANCE - BATCH SYSTEMS GROUP
000040* PURPOSE:     READS THE MITIGATION ACTION FILE (SORTED BY RISK
000050*              ID) AGAINST A SUPPLIED RUN DATE, FLAGS OVERDUE
000060*              ACTIONS, ACCUMULATES BATCH TOTALS (STATUS COUNTS,
000070*              COMPLETION PERCENT, COST TOTALS, EXPECTED
000080*              REDUCTION, AVERAGE PROGRESS) AND CONTROL-BREAKS ON
000090*              RISK-ID TO DISPLAY THE AVERAGE PROGRESS PER RISK.
000100*              WRITES ONE SUMMARY RECORD FOR THE REPORT BUILDER.
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.     4-TRACK-ACTIONS.
000140 AUTHOR.         J M BRANCH.
000150 INSTALLATION.   ERM BATCH SYSTEMS GROUP.
000160 DATE-WRITTEN.   06/14/1990.
000170 DATE-COMPILED.  06/14/1990.
000180 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190******************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------------
000220* DATE       WHO   REQ-NO    DESCRIPTION
000230* ---------- ----- --------- --------------------------------------
000240* 06/14/1990 JMB   ERM-0022  ORIGINAL PROGRAM - OVERDUE FLAGGING
000250*                            AND STATUS COUNT TOTALS.
000260* 02/11/1991 TCL   ERM-0033  ADDED COST TOTALS BY STATUS PER
000270*                            FINANCE REQUEST.
000280* 07/22/1992 RH    ERM-0050  ADDED TOTAL AND AVERAGE EXPECTED
000290*                            REDUCTION OVER COMPLETED ACTIONS.
000300* 11/30/1993 TCL   ERM-0057  OVERALL AVERAGE PROGRESS ADDED -
000310*                            SUM OF PROGRESS-PCT OVER TOTAL
000320*                            ACTIONS.
000330* 04/14/1994 JMB   ERM-0064  ADDED THE PER-RISK CONTROL BREAK -
000340*                            ACTIONS FILE IS NOW DELIVERED
000350*                            SORTED BY RISK-ID FROM UPSTREAM.
000360* 08/08/1995 JMB   ERM-0071  STATUS COUNTS MADE TABLE-DRIVEN -
000370*                            ALL FIVE ACTION STATUS CODES NOW
000380*                            SHARE ONE DISPLAY LOOP.
000390* 06/19/1996 RH    ERM-0084  DEADLINE BREAKDOWN ADDED TO CATCH
000400*                            A BAD FEED WITH A TWO-DIGIT YEAR -
000410*                            FLAGGED, NOT REJECTED.
000420* 10/08/1998 JMB   ERM-0098  Y2K REMEDIATION - REVIEWED DEADLINE
000430*                            AND RUN-DATE BREAKDOWN LOGIC, ALL
000440*                            FOUR-DIGIT YEARS, NO CHANGES NEEDED.
000450* 02/23/1999 JMB   ERM-0099  Y2K SIGN-OFF - RERAN FULL REGRESSION
000460*                            AGAINST 1999/2000/2001 BOUNDARY DATA.
000470* 05/11/2001 KPN    ERM-0113  ADDED CONTROL-TOTALS DISPLAY AT EOJ
000480*                            FOR OPERATIONS RUN LOG.
000490* 03/02/2007 DSW    ERM-0144  RENUMBERED PARAGRAPHS TO THE SHOP
000500*                            STANDARD 1000/2000/3000/8000 RANGES.
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-4381.
000550 OBJECT-COMPUTER.  IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS RISK-LETTER IS 'A' THRU 'Z'
000590     UPSI-0 IS RRS-TEST-RUN-SWITCH.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT F-ACTIONS ASSIGN TO ACTIONS
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-ACTIONS-STATUS.
000650
000660     SELECT C-ACTTOTALS ASSIGN TO ACTTOTAL
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-ACTTOTAL-STATUS.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720******************************************************************
000730*    MITIGATION ACTIONS - SORTED BY RISK-ID
000740******************************************************************
000750 FD  F-ACTIONS
000760     LABEL RECORDS ARE STANDARD.
000770 01  F-ACTIONS-ENREG.
000780     05  F-ACTION-ID                 PIC X(18).
000790     05  F-RISK-ID                   PIC X(15).
000800     05  F-RESPONSIBLE-DEPT          PIC X(15).
000810     05  F-DEADLINE                  PIC 9(08).
000820     05  F-DEADLINE-BREAKDOWN REDEFINES F-DEADLINE.
000830         10  F-DEADLINE-YYYY         PIC 9(04).
000840         10  F-DEADLINE-MM           PIC 9(02).
000850         10  F-DEADLINE-DD           PIC 9(02).
000860     05  F-STATUS                    PIC X(02).
000870     05  F-PROGRESS-PCT              PIC 9(03).
000880     05  F-COST-ESTIMATE             PIC 9(09)V9(02).
000890     05  F-EXPECTED-REDUCTION        PIC 9(03).
000900     05  FILLER                      PIC X(05).
000910
000920******************************************************************
000930*    ACTTOTAL - ONE MITIGATION-SUMMARY RECORD FOR STEP 5
000940******************************************************************
000950 FD  C-ACTTOTALS
000960     LABEL RECORDS ARE STANDARD.
000970 01  C-ACTTOTALS-ENREG.
000980     05  T-RUN-DATE                  PIC 9(08).
000990     05  T-TOTAL-ACTIONS             PIC 9(07).
001000     05  T-COMPLETED-COUNT           PIC 9(07).
001010     05  T-INPROGRESS-COUNT          PIC 9(07).
001020     05  T-OVERDUE-COUNT             PIC 9(07).
001030     05  T-COMPLETION-PCT            PIC 9(03)V9(01).
001040     05  T-TOTAL-COST                PIC 9(11)V9(02).
001050     05  T-COMPLETED-COST            PIC 9(11)V9(02).
001060     05  T-INPROGRESS-COST           PIC 9(11)V9(02).
001070     05  T-TOTAL-EXP-REDUCTION       PIC 9(07).
001080     05  T-AVG-EXP-REDUCTION         PIC 9(05)V9(01).
001090     05  T-OVERALL-AVG-PROGRESS      PIC 9(03)V9(01).
001100     05  FILLER                      PIC X(10).
001110
001120 WORKING-STORAGE SECTION.
001130******************************************************************
001140 01  WS-FILE-STATUSES.
001150     05  WS-ACTIONS-STATUS           PIC X(02) VALUE SPACES.
001160     05  WS-ACTTOTAL-STATUS          PIC X(02) VALUE SPACES.
001170
001180 01  WS-EOF-SWITCHES.
001190     05  WS-EOF-ACTIONS-SW           PIC X(01) VALUE 'N'.
001200         88  WS-EOF-ACTIONS                     VALUE 'Y'.
001210
001220 01  WS-RUN-DATE-AREA.
001230     05  WS-RUN-DATE-PARM            PIC 9(08) VALUE 0.
001240     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-PARM.
001250         10  WS-RUN-DATE-YYYY        PIC 9(04).
001260         10  WS-RUN-DATE-MM          PIC 9(02).
001270         10  WS-RUN-DATE-DD          PIC 9(02).
001280
001290 01  WS-RUN-TOTALS.
001300     05  WS-TOTAL-ACTIONS            PIC 9(07) COMP VALUE 0.
001310     05  WS-OVERDUE-COUNT            PIC 9(07) COMP VALUE 0.
001320     05  WS-COMPLETION-PCT           PIC 9(03)V9(01) VALUE 0.
001330     05  WS-TOTAL-COST               PIC 9(11)V9(02) VALUE 0.
001340     05  WS-COMPLETED-COST           PIC 9(11)V9(02) VALUE 0.
001350     05  WS-INPROGRESS-COST          PIC 9(11)V9(02) VALUE 0.
001360     05  WS-TOTAL-EXP-REDUCTION      PIC 9(07) COMP VALUE 0.
001370     05  WS-AVG-EXP-REDUCTION        PIC 9(05)V9(01) VALUE 0.
001380     05  WS-PROGRESS-SUM             PIC 9(09) COMP VALUE 0.
001390     05  WS-OVERALL-AVG-PROGRESS     PIC 9(03)V9(01) VALUE 0.
001400     05  WS-CNT-BAD-DEADLINE         PIC 9(07) COMP VALUE 0.
001410
001420******************************************************************
001430*    ACTION STATUS TABLE - CODE, NAME, COUNT - TABLE-DRIVEN
001440******************************************************************
001450 01  WS-STATUS-CODE-GROUP.
001460     05  WS-STATUS-CODE-NS           PIC X(02) VALUE 'NS'.
001470     05  WS-STATUS-CODE-IP           PIC X(02) VALUE 'IP'.
001480     05  WS-STATUS-CODE-CO           PIC X(02) VALUE 'CO'.
001490     05  WS-STATUS-CODE-OH           PIC X(02) VALUE 'OH'.
001500     05  WS-STATUS-CODE-CA           PIC X(02) VALUE 'CA'.
001510 01  WS-STATUS-CODE-TABLE REDEFINES WS-STATUS-CODE-GROUP.
001520     05  WS-STATUS-CODE              PIC X(02) OCCURS 5 TIMES.
001530
001540 01  WS-STATUS-COUNTS.
001550     05  WS-CNT-NS                   PIC 9(07) COMP VALUE 0.
001560     05  WS-CNT-IP                   PIC 9(07) COMP VALUE 0.
001570     05  WS-CNT-CO                   PIC 9(07) COMP VALUE 0.
001580     05  WS-CNT-OH                   PIC 9(07) COMP VALUE 0.
001590     05  WS-CNT-CA                   PIC 9(07) COMP VALUE 0.
001600 01  WS-STATUS-COUNT-TABLE REDEFINES WS-STATUS-COUNTS.
001610     05  WS-STATUS-COUNT             PIC 9(07) COMP OCCURS 5
001620                                      TIMES.
001630
001640******************************************************************
001650*    PER-RISK CONTROL BREAK WORK AREA
001660******************************************************************
001670 01  WS-BREAK-AREA.
001680     05  WS-PREV-RISK-ID             PIC X(15) VALUE SPACES.
001690     05  WS-RISK-ACTION-COUNT        PIC 9(05) COMP VALUE 0.
001700     05  WS-RISK-PROGRESS-SUM        PIC 9(07) COMP VALUE 0.
001710     05  WS-RISK-AVG-PROGRESS        PIC 9(03)V9(01) VALUE 0.
001720     05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
001730         88  WS-FIRST-RECORD                    VALUE 'Y'.
001740
001750 01  WS-MISC.
001760     05  WS-STATUS-IDX               PIC 9(01) COMP VALUE 0.
001770
001780 PROCEDURE DIVISION.
001790******************************************************************
001800 0000-MAIN-CONTROL.
001810     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001820     PERFORM 2000-PROCESS-ONE-ACTION THRU 2000-EXIT
001830         UNTIL WS-EOF-ACTIONS.
001840     PERFORM 2900-FINAL-BREAK THRU 2900-EXIT.
001850     PERFORM 8000-TERMINATE THRU 8000-EXIT.
001860     STOP RUN.
001870
001880******************************************************************
001890*    1000 - INITIALIZATION
001900******************************************************************
001910 1000-INITIALIZE.
001920     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
001930     OPEN INPUT  F-ACTIONS.
001940     OPEN OUTPUT C-ACTTOTALS.
001950     PERFORM 1100-READ-ACTION THRU 1100-EXIT.
001960 1000-EXIT.
001970     EXIT.
001980
001990 1100-READ-ACTION.
002000     READ F-ACTIONS
002010         AT END
002020             SET WS-EOF-ACTIONS TO TRUE
002030     END-READ.
002040 1100-EXIT.
002050     EXIT.
002060
002070******************************************************************
002080*    2000 - PROCESS ONE ACTION RECORD
002090******************************************************************
002100 2000-PROCESS-ONE-ACTION.
002110     PERFORM 2050-CHECK-BREAK THRU 2050-EXIT.
002120     ADD 1 TO WS-TOTAL-ACTIONS.
002130     ADD 1 TO WS-RISK-ACTION-COUNT.
002140     ADD F-PROGRESS-PCT TO WS-PROGRESS-SUM.
002150     ADD F-PROGRESS-PCT TO WS-RISK-PROGRESS-SUM.
002160     ADD F-COST-ESTIMATE TO WS-TOTAL-COST.
002170     PERFORM 2100-TALLY-STATUS THRU 2100-EXIT.
002180     PERFORM 2200-CHECK-OVERDUE THRU 2200-EXIT.
002190     PERFORM 2300-CHECK-DEADLINE-SANITY THRU 2300-EXIT.
002200     PERFORM 1100-READ-ACTION THRU 1100-EXIT.
002210 2000-EXIT.
002220     EXIT.
002230
002240*    CONTROL BREAK - NEW RISK-ID SEEN, CLOSE OUT THE PRIOR ONE
002250 2050-CHECK-BREAK.
002260     IF WS-FIRST-RECORD
002270         MOVE F-RISK-ID TO WS-PREV-RISK-ID
002280         SET WS-FIRST-RECORD TO FALSE
002290     ELSE
002300         IF F-RISK-ID NOT = WS-PREV-RISK-ID
002310             PERFORM 2900-FINAL-BREAK THRU 2900-EXIT
002320             MOVE F-RISK-ID TO WS-PREV-RISK-ID
002330         END-IF
002340     END-IF.
002350 2050-EXIT.
002360     EXIT.
002370
002380*    TALLY BY STATUS CODE (TABLE-DRIVEN) AND THE COST SPLITS
002390 2100-TALLY-STATUS.
002400     EVALUATE F-STATUS
002410         WHEN 'NS'
002420             ADD 1 TO WS-CNT-NS
002430         WHEN 'IP'
002440             ADD 1 TO WS-CNT-IP
002450             ADD F-COST-ESTIMATE TO WS-INPROGRESS-COST
002460         WHEN 'CO'
002470             ADD 1 TO WS-CNT-CO
002480             ADD F-COST-ESTIMATE TO WS-COMPLETED-COST
002490             ADD F-EXPECTED-REDUCTION TO WS-TOTAL-EXP-REDUCTION
002500         WHEN 'OH'
002510             ADD 1 TO WS-CNT-OH
002520         WHEN 'CA'
002530             ADD 1 TO WS-CNT-CA
002540     END-EVALUATE.
002550 2100-EXIT.
002560     EXIT.
002570
002580*    RULE 14 - OVERDUE IF PAST THE RUN DATE AND STILL ACTIVE
002590 2200-CHECK-OVERDUE.
002600     IF F-DEADLINE < WS-RUN-DATE-PARM
002610        AND F-STATUS NOT = 'CO'
002620        AND F-STATUS NOT = 'CA'
002630         ADD 1 TO WS-OVERDUE-COUNT
002640     END-IF.
002650 2200-EXIT.
002660     EXIT.
002670
002680*    DEFENSIVE CHECK - A DEADLINE YEAR OUTSIDE A SANE RANGE
002690*    POINTS TO A BAD UPSTREAM FEED, NOT TO A PROCESSING ERROR
002700 2300-CHECK-DEADLINE-SANITY.
002710     IF F-DEADLINE-YYYY < 1980 OR F-DEADLINE-YYYY > 2100
002720         ADD 1 TO WS-CNT-BAD-DEADLINE
002730     END-IF.
002740 2300-EXIT.
002750     EXIT.
002760
002770*    CLOSE OUT THE CURRENT RISK'S AVERAGE PROGRESS AND RESET
002780 2900-FINAL-BREAK.
002790     IF WS-RISK-ACTION-COUNT > 0
002800         COMPUTE WS-RISK-AVG-PROGRESS ROUNDED =
002810             WS-RISK-PROGRESS-SUM / WS-RISK-ACTION-COUNT
002820         PERFORM 8100-DISPLAY-RISK-AVERAGE THRU 8100-EXIT
002830     END-IF.
002840     MOVE 0 TO WS-RISK-ACTION-COUNT.
002850     MOVE 0 TO WS-RISK-PROGRESS-SUM.
002860 2900-EXIT.
002870     EXIT.
002880
002890******************************************************************
002900*    8000 - END OF JOB
002910******************************************************************
002920 8000-TERMINATE.
002930     IF WS-TOTAL-ACTIONS > 0
002940         COMPUTE WS-COMPLETION-PCT ROUNDED =
002950             (WS-CNT-CO / WS-TOTAL-ACTIONS) * 100
002960         COMPUTE WS-OVERALL-AVG-PROGRESS ROUNDED =
002970             WS-PROGRESS-SUM / WS-TOTAL-ACTIONS
002980     END-IF.
002990     IF WS-CNT-CO > 0
003000         COMPUTE WS-AVG-EXP-REDUCTION ROUNDED =
003010             WS-TOTAL-EXP-REDUCTION / WS-CNT-CO
003020     END-IF.
003030     PERFORM 3000-WRITE-ACTTOTALS THRU 3000-EXIT.
003040     CLOSE F-ACTIONS C-ACTTOTALS.
003050     PERFORM 8200-DISPLAY-STATUS-TOTALS THRU 8200-EXIT.
003060     DISPLAY '4-TRACK-ACTIONS  ACTIONS READ      = '
003070         WS-TOTAL-ACTIONS.
003080     DISPLAY '4-TRACK-ACTIONS  OVERDUE COUNT     = '
003090         WS-OVERDUE-COUNT.
003100     DISPLAY '4-TRACK-ACTIONS  COMPLETION PCT    = '
003110         WS-COMPLETION-PCT.
003120     DISPLAY '4-TRACK-ACTIONS  BAD DEADLINE CNT  = '
003130         WS-CNT-BAD-DEADLINE.
003140 8000-EXIT.
003150     EXIT.
003160
003170 8100-DISPLAY-RISK-AVERAGE.
003180     DISPLAY '4-TRACK-ACTIONS  RISK ' WS-PREV-RISK-ID
003190         ' AVG PROGRESS = ' WS-RISK-AVG-PROGRESS.
003200 8100-EXIT.
003210     EXIT.
003220
003230 8200-DISPLAY-STATUS-TOTALS.
003240     PERFORM 8210-STATUS-LINE-STEP THRU 8210-EXIT
003250         VARYING WS-STATUS-IDX FROM 1 BY 1
003260         UNTIL WS-STATUS-IDX > 5.
003270 8200-EXIT.
003280     EXIT.
003290
003300 8210-STATUS-LINE-STEP.
003310     DISPLAY '4-TRACK-ACTIONS  STATUS '
003320         WS-STATUS-CODE(WS-STATUS-IDX)
003330         ' COUNT = ' WS-STATUS-COUNT(WS-STATUS-IDX).
003340 8210-EXIT.
003350     EXIT.
003360
003370******************************************************************
003380*    3000 - WRITE THE MITIGATION SUMMARY RECORD
003390******************************************************************
003400 3000-WRITE-ACTTOTALS.
003410     INITIALIZE C-ACTTOTALS-ENREG.
003420     MOVE WS-RUN-DATE-PARM          TO T-RUN-DATE.
003430     MOVE WS-TOTAL-ACTIONS          TO T-TOTAL-ACTIONS.
003440     MOVE WS-CNT-CO                 TO T-COMPLETED-COUNT.
003450     MOVE WS-CNT-IP                 TO T-INPROGRESS-COUNT.
003460     MOVE WS-OVERDUE-COUNT          TO T-OVERDUE-COUNT.
003470     MOVE WS-COMPLETION-PCT         TO T-COMPLETION-PCT.
003480     MOVE WS-TOTAL-COST             TO T-TOTAL-COST.
003490     MOVE WS-COMPLETED-COST         TO T-COMPLETED-COST.
003500     MOVE WS-INPROGRESS-COST        TO T-INPROGRESS-COST.
003510     MOVE WS-TOTAL-EXP-REDUCTION    TO T-TOTAL-EXP-REDUCTION.
003520     MOVE WS-AVG-EXP-REDUCTION      TO T-AVG-EXP-REDUCTION.
003530     MOVE WS-OVERALL-AVG-PROGRESS   TO T-OVERALL-AVG-PROGRESS.
003540     WRITE C-ACTTOTALS-ENREG.
003550 3000-EXIT.
003560     EXIT.
003570
