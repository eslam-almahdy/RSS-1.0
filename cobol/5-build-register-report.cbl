000010******************************************************************
000020* PROGRAM:     5-BUILD-REGISTER-REPORT
000030* SHOP:        ENTERPRISE RISK & ASSURANCE - BATCH SYSTEMS GROUP
000040* PURPOSE:     FINAL STEP OF THE NIGHTLY RUN.  READS THE FULLY
000050*              SORTED/BUCKETED RISK REGISTER AND THE MITIGATION
000060*              SUMMARY RECORD AND PRINTS THE RISK REGISTER
000070*              REPORT - HEADER, STATUS/LEVEL SUMMARY, 5X5
000080*              LIKELIHOOD-BY-IMPACT HEAT MAP, CATEGORY COUNTS,
000090*              TOP-10 BY RESIDUAL SCORE, THE FULL DETAIL LISTING,
000100*              THE MITIGATION-ACTION SUMMARY AND FINAL CONTROL
000110*              TOTALS.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     5-BUILD-REGISTER-REPORT.
000150 AUTHOR.         K PELLETIER-NAU.
000160 INSTALLATION.   ERM BATCH SYSTEMS GROUP.
000170 DATE-WRITTEN.   09/27/1990.
000180 DATE-COMPILED.  09/27/1990.
000190 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* MAINTENANCE LOG
000220* ----------------------------------------------------------------
000230* DATE       WHO   REQ-NO    DESCRIPTION
000240* ---------- ----- --------- --------------------------------------
000250* 09/27/1990 KPN    ERM-0025  ORIGINAL PROGRAM - DETAIL LISTING
000260*                            SORTED BY RESIDUAL SCORE ONLY.
000270* 02/11/1991 TCL   ERM-0034  ADDED THE PAGE HEADER BLOCK (TITLE,
000280*                            RUN DATE, DEPARTMENT FILTER, COUNT).
000290* 07/22/1992 RH    ERM-0052  ADDED THE 5X5 LIKELIHOOD-BY-IMPACT
000300*                            HEAT MAP BLOCK.
000310* 11/30/1993 TCL   ERM-0058  ADDED THE STATUS AND RISK-LEVEL
000320*                            SUMMARY COUNT BLOCK.
000330* 04/14/1994 JMB   ERM-0066  ADDED THE CATEGORY COUNT BLOCK AND
000340*                            THE TOP-10 BLOCK.
000350* 08/08/1995 JMB   ERM-0072  ADDED THE MITIGATION-ACTION SUMMARY
000360*                            BLOCK, READ FROM STEP 4'S OUTPUT.
000370* 06/19/1996 RH    ERM-0085  DETAIL PASS NOW RE-OPENS THE
000380*                            PRIORWORK FILE SO THE SUMMARY/HEAT
000390*                            MAP/TOP-10 BLOCKS CAN PRINT AHEAD
000400*                            OF THE DETAIL LISTING AS THE
000410*                            COMMITTEE REQUESTED.
000420* 10/08/1998 JMB   ERM-0098  Y2K REMEDIATION - NO TWO-DIGIT YEAR
000430*                            FIELDS IN THIS PROGRAM; REVIEWED AND
000440*                            CERTIFIED COMPLIANT, NO CHANGES.
000450* 02/23/1999 JMB   ERM-0099  Y2K SIGN-OFF - RERAN FULL REGRESSION
000460*                            AGAINST 1999/2000/2001 BOUNDARY DATA.
000470* 05/11/2001 KPN    ERM-0114  FINAL CONTROL TOTALS LINE ADDED -
000480*                            READ/WRITTEN/HEAT-MAP SKIPPED.
000490* 03/02/2007 DSW    ERM-0145  RENUMBERED PARAGRAPHS TO THE SHOP
000500*                            STANDARD 1000/2000/3000/4000/8000
000510*                            RANGES.
000520* 11/14/2008 DSW    ERM-0151  ADDED THE RULED FRAME LINE AROUND THE
000530*                            PAGE HEADER, THE TOP-10 HEADING AND THE
000540*                            CONTROL-TOTALS BLOCK - AUDIT WANTED THE
000550*                            SAME BOXED LOOK AS THE OLD TAX-ROLL
000560*                            LISTINGS.
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-4381.
000610 OBJECT-COMPUTER.  IBM-4381.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS RISK-LETTER IS 'A' THRU 'Z'
000650     UPSI-0 IS RRS-TEST-RUN-SWITCH.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT F-PRIORITIZED ASSIGN TO PRIORWORK
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-PRIORWORK-STATUS.
000710
000720     SELECT F-ACTTOTALS ASSIGN TO ACTTOTAL
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-ACTTOTAL-STATUS.
000750
000760     SELECT C-REPORT ASSIGN TO RRSREPT
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-RRSREPT-STATUS.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820******************************************************************
000830*    PRIORWORK - FULLY SORTED/BUCKETED REGISTER FROM STEP 3
000840******************************************************************
000850 FD  F-PRIORITIZED
000860     LABEL RECORDS ARE STANDARD.
000870 01  F-PRIORITIZED-ENREG.
000880     05  F-RISK-ID                   PIC X(15).
000890     05  F-RISK-NAME                 PIC X(40).
000900     05  F-CATEGORY                  PIC X(02).
000910     05  F-OWNER-DEPT                PIC X(15).
000920     05  F-HEATMAP-INDICES.
000930         10  F-LIKELIHOOD            PIC 9(01).
000940         10  F-OVERALL-IMPACT        PIC 9(01).
000950     05  F-HEATMAP-INDEX-TABLE REDEFINES F-HEATMAP-INDICES.
000960         10  F-HEATMAP-INDEX         PIC 9(01) OCCURS 2 TIMES.
000970     05  F-AMPLIFIED-IMPACT          PIC 9(02)V9(02).
000980     05  F-INHERENT-SCORE            PIC 9(02).
000990     05  F-RESIDUAL-SCORE            PIC 9(02).
001000     05  F-RISK-LEVEL                PIC X(08).
001010     05  F-NEEDS-MITIGATION          PIC X(01).
001020     05  F-ESCALATE                  PIC X(01).
001030     05  F-APPETITE-EXCEEDED-FLAG    PIC X(01).
001040     05  F-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001050     05  F-NUM-AFFECTED-PROCESSES    PIC 9(02).
001060     05  F-STATUS                    PIC X(02).
001070     05  F-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001080     05  F-MITIGATION-GAP            PIC 9(03)V9(01).
001090     05  F-DOWNSTREAM-COUNT          PIC 9(03).
001100     05  F-UPSTREAM-COUNT            PIC 9(03).
001110     05  F-CENTRALITY                PIC 9(04)V9(01).
001120     05  FILLER                      PIC X(06).
001130
001140******************************************************************
001150*    ACTTOTAL - MITIGATION SUMMARY RECORD FROM STEP 4
001160******************************************************************
001170 FD  F-ACTTOTALS
001180     LABEL RECORDS ARE STANDARD.
001190 01  F-ACTTOTALS-ENREG.
001200     05  T-RUN-DATE                  PIC 9(08).
001210     05  T-TOTAL-ACTIONS             PIC 9(07).
001220     05  T-COMPLETED-COUNT           PIC 9(07).
001230     05  T-INPROGRESS-COUNT          PIC 9(07).
001240     05  T-OVERDUE-COUNT             PIC 9(07).
001250     05  T-COMPLETION-PCT            PIC 9(03)V9(01).
001260     05  T-TOTAL-COST                PIC 9(11)V9(02).
001270     05  T-COST-SPLIT.
001280         10  T-COMPLETED-COST        PIC 9(11)V9(02).
001290         10  T-INPROGRESS-COST       PIC 9(11)V9(02).
001300     05  T-COST-SPLIT-TABLE REDEFINES T-COST-SPLIT.
001310         10  T-COST-AMOUNT           PIC 9(11)V9(02) OCCURS 2
001320                                      TIMES.
001330     05  T-TOTAL-EXP-REDUCTION       PIC 9(07).
001340     05  T-AVG-EXP-REDUCTION         PIC 9(05)V9(01).
001350     05  T-OVERALL-AVG-PROGRESS      PIC 9(03)V9(01).
001360     05  FILLER                      PIC X(10).
001370
001380******************************************************************
001390*    RRSREPT - THE 132-COLUMN RISK REGISTER REPORT
001400******************************************************************
001410 FD  C-REPORT
001420     LABEL RECORDS ARE STANDARD.
001430 01  C-REPORT-ENREG                  PIC X(132).
001440
001450 WORKING-STORAGE SECTION.
001460******************************************************************
001470 01  WS-FILE-STATUSES.
001480     05  WS-PRIORWORK-STATUS         PIC X(02) VALUE SPACES.
001490     05  WS-ACTTOTAL-STATUS          PIC X(02) VALUE SPACES.
001500     05  WS-RRSREPT-STATUS           PIC X(02) VALUE SPACES.
001510
001520 01  WS-EOF-SWITCHES.
001530     05  WS-EOF-PRIOR-SW             PIC X(01) VALUE 'N'.
001540         88  WS-EOF-PRIOR                       VALUE 'Y'.
001550
001560 01  WS-RUN-PARAMETERS.
001570     05  WS-RUN-DATE-PARM            PIC 9(08) VALUE 0.
001580     05  WS-DEPT-FILTER              PIC X(15) VALUE SPACES.
001590
001600 01  WS-RUN-TOTALS.
001610     05  WS-RECORDS-READ             PIC 9(07) COMP VALUE 0.
001620     05  WS-RECORDS-WRITTEN          PIC 9(07) COMP VALUE 0.
001630     05  WS-HEATMAP-SKIPPED          PIC 9(07) COMP VALUE 0.
001640
001650******************************************************************
001660*    5X5 LIKELIHOOD-BY-IMPACT HEAT MAP
001670******************************************************************
001680 01  TABLE-HEATMAP-MANAGER.
001690     05  HEATMAP-ROW OCCURS 5 TIMES.
001700         10  HEATMAP-CELL            PIC 9(05) COMP OCCURS 5
001710                                      TIMES.
001720
001730******************************************************************
001740*    RISK-LEVEL COUNTS
001750******************************************************************
001760 01  WS-LEVEL-COUNTS.
001770     05  WS-CNT-LOW                  PIC 9(07) COMP VALUE 0.
001780     05  WS-CNT-MEDIUM               PIC 9(07) COMP VALUE 0.
001790     05  WS-CNT-HIGH                 PIC 9(07) COMP VALUE 0.
001800     05  WS-CNT-CRITICAL             PIC 9(07) COMP VALUE 0.
001810
001820******************************************************************
001830*    RISK STATUS CODE TABLE (TABLE-DRIVEN, LINEAR SEARCH)
001840******************************************************************
001850 01  WS-RSTAT-CODE-GROUP.
001860     05  WS-RSTAT-CODE-ID            PIC X(02) VALUE 'ID'.
001870     05  WS-RSTAT-CODE-UA            PIC X(02) VALUE 'UA'.
001880     05  WS-RSTAT-CODE-AP            PIC X(02) VALUE 'AP'.
001890     05  WS-RSTAT-CODE-MP            PIC X(02) VALUE 'MP'.
001900     05  WS-RSTAT-CODE-UC            PIC X(02) VALUE 'UC'.
001910     05  WS-RSTAT-CODE-CL            PIC X(02) VALUE 'CL'.
001920 01  WS-RSTAT-CODE-TABLE REDEFINES WS-RSTAT-CODE-GROUP.
001930     05  WS-RSTAT-CODE               PIC X(02) OCCURS 6 TIMES.
001940
001950 01  WS-RSTAT-COUNTS.
001960     05  WS-RSTAT-CNT-ID             PIC 9(07) COMP VALUE 0.
001970     05  WS-RSTAT-CNT-UA             PIC 9(07) COMP VALUE 0.
001980     05  WS-RSTAT-CNT-AP             PIC 9(07) COMP VALUE 0.
001990     05  WS-RSTAT-CNT-MP             PIC 9(07) COMP VALUE 0.
002000     05  WS-RSTAT-CNT-UC             PIC 9(07) COMP VALUE 0.
002010     05  WS-RSTAT-CNT-CL             PIC 9(07) COMP VALUE 0.
002020 01  WS-RSTAT-COUNT-TABLE REDEFINES WS-RSTAT-COUNTS.
002030     05  WS-RSTAT-COUNT              PIC 9(07) COMP OCCURS 6
002040                                      TIMES.
002050
002060******************************************************************
002070*    CATEGORY CODE TABLE (TABLE-DRIVEN, LINEAR SEARCH)
002080******************************************************************
002090 01  WS-CATEGORY-CODE-GROUP.
002100     05  WS-CATEGORY-CODE-ST         PIC X(02) VALUE 'ST'.
002110     05  WS-CATEGORY-CODE-MK         PIC X(02) VALUE 'MK'.
002120     05  WS-CATEGORY-CODE-OP         PIC X(02) VALUE 'OP'.
002130     05  WS-CATEGORY-CODE-RG         PIC X(02) VALUE 'RG'.
002140     05  WS-CATEGORY-CODE-TD         PIC X(02) VALUE 'TD'.
002150     05  WS-CATEGORY-CODE-GV         PIC X(02) VALUE 'GV'.
002160     05  WS-CATEGORY-CODE-FC         PIC X(02) VALUE 'FC'.
002170     05  WS-CATEGORY-CODE-PR         PIC X(02) VALUE 'PR'.
002180 01  WS-CATEGORY-CODE-TABLE REDEFINES WS-CATEGORY-CODE-GROUP.
002190     05  WS-CATEGORY-CODE            PIC X(02) OCCURS 8 TIMES.
002200
002210 01  WS-CATEGORY-COUNTS.
002220     05  WS-CAT-CNT-ST               PIC 9(07) COMP VALUE 0.
002230     05  WS-CAT-CNT-MK               PIC 9(07) COMP VALUE 0.
002240     05  WS-CAT-CNT-OP               PIC 9(07) COMP VALUE 0.
002250     05  WS-CAT-CNT-RG               PIC 9(07) COMP VALUE 0.
002260     05  WS-CAT-CNT-TD               PIC 9(07) COMP VALUE 0.
002270     05  WS-CAT-CNT-GV               PIC 9(07) COMP VALUE 0.
002280     05  WS-CAT-CNT-FC               PIC 9(07) COMP VALUE 0.
002290     05  WS-CAT-CNT-PR               PIC 9(07) COMP VALUE 0.
002300 01  WS-CATEGORY-COUNT-TABLE REDEFINES WS-CATEGORY-COUNTS.
002310     05  WS-CATEGORY-COUNT           PIC 9(07) COMP OCCURS 8
002320                                      TIMES.
002330
002340******************************************************************
002350*    TOP-10 TABLE (INPUT ARRIVES PRE-SORTED - FIRST 10 CAPTURED)
002360******************************************************************
002370 01  TABLE-TOP10-MANAGER.
002380     05  WS-TOP10-FILLED             PIC 9(02) COMP VALUE 0.
002390     05  WS-TOP10-GROUP OCCURS 10 TIMES.
002400         10  T10-RISK-ID             PIC X(15).
002410         10  T10-RISK-NAME           PIC X(40).
002420         10  T10-CATEGORY            PIC X(02).
002430         10  T10-LIKELIHOOD          PIC 9(01).
002440         10  T10-RESIDUAL-SCORE      PIC 9(02).
002450         10  T10-RISK-LEVEL          PIC X(08).
002460         10  T10-STATUS              PIC X(02).
002470
002480******************************************************************
002490*    ONE 132-BYTE PRINT LINE, VIEWED THROUGH SEVERAL LAYOUTS -
002500*    ONE REDEFINES PER REPORT BLOCK, SHOP STANDARD SINCE NO
002510*    REPORT WRITER FEATURE IS USED ON THIS COMPILER
002520******************************************************************
002530 01  WS-PRINT-LINE                   PIC X(132).
002540
002550 01  WS-PL-HEADER REDEFINES WS-PRINT-LINE.
002560     05  PL-HDR-TITLE                PIC X(30).
002570     05  PL-HDR-RUNDATE-LIT          PIC X(10).
002580     05  PL-HDR-RUNDATE              PIC 9(08).
002590     05  PL-HDR-DEPT-LIT             PIC X(06).
002600     05  PL-HDR-DEPT                 PIC X(15).
002610     05  PL-HDR-COUNT-LIT            PIC X(14).
002620     05  PL-HDR-COUNT                PIC ZZZ,ZZ9.
002630     05  FILLER                      PIC X(42).
002640
002650 01  WS-PL-RULE REDEFINES WS-PRINT-LINE.
002660     05  PL-RULE-TEXT                PIC X(80).
002670     05  FILLER                      PIC X(52).
002680
002690 01  WS-PL-SUMMARY REDEFINES WS-PRINT-LINE.
002700     05  PL-SUM-LABEL                PIC X(20).
002710     05  PL-SUM-CODE                 PIC X(08).
002720     05  PL-SUM-COUNT                PIC ZZZ,ZZ9.
002730     05  FILLER                      PIC X(97).
002740
002750 01  WS-PL-HEATMAP REDEFINES WS-PRINT-LINE.
002760     05  PL-HM-LABEL                 PIC X(12).
002770     05  PL-HM-CELL                  PIC ZZZZ9 OCCURS 5 TIMES.
002780     05  FILLER                      PIC X(95).
002790
002800 01  WS-PL-CATEGORY REDEFINES WS-PRINT-LINE.
002810     05  PL-CAT-LABEL                PIC X(12).
002820     05  PL-CAT-CODE                 PIC X(02).
002830     05  PL-CAT-COUNT                PIC ZZZ,ZZ9.
002840     05  FILLER                      PIC X(111).
002850
002860 01  WS-PL-TOP10-HEADING REDEFINES WS-PRINT-LINE.
002870     05  PL-T10H-RISK-ID             PIC X(15).
002880     05  PL-T10H-NAME                PIC X(40).
002890     05  PL-T10H-CAT                 PIC X(05).
002900     05  PL-T10H-LIKE                PIC X(05).
002910     05  PL-T10H-RESID               PIC X(06).
002920     05  PL-T10H-LEVEL               PIC X(09).
002930     05  PL-T10H-STATUS              PIC X(07).
002940     05  FILLER                      PIC X(40).
002950
002960 01  WS-PL-TOP10-DETAIL REDEFINES WS-PRINT-LINE.
002970     05  PL-T10-RISK-ID              PIC X(15).
002980     05  FILLER                      PIC X(01).
002990     05  PL-T10-NAME                 PIC X(40).
003000     05  FILLER                      PIC X(01).
003010     05  PL-T10-CAT                  PIC X(02).
003020     05  FILLER                      PIC X(01).
003030     05  PL-T10-LIKE                 PIC 9(01).
003040     05  FILLER                      PIC X(01).
003050     05  PL-T10-RESID                PIC Z9.
003060     05  FILLER                      PIC X(01).
003070     05  PL-T10-LEVEL                PIC X(08).
003080     05  FILLER                      PIC X(01).
003090     05  PL-T10-STATUS               PIC X(02).
003100     05  FILLER                      PIC X(53).
003110
003120 01  WS-PL-DETAIL REDEFINES WS-PRINT-LINE.
003130     05  PL-DT-RISK-ID               PIC X(15).
003140     05  FILLER                      PIC X(01).
003150     05  PL-DT-NAME                  PIC X(40).
003160     05  FILLER                      PIC X(01).
003170     05  PL-DT-CAT                   PIC X(02).
003180     05  FILLER                      PIC X(01).
003190     05  PL-DT-DEPT                  PIC X(15).
003200     05  FILLER                      PIC X(01).
003210     05  PL-DT-LIKE                  PIC 9(01).
003220     05  FILLER                      PIC X(01).
003230     05  PL-DT-RESID                 PIC Z9.
003240     05  FILLER                      PIC X(01).
003250     05  PL-DT-LEVEL                 PIC X(08).
003260     05  FILLER                      PIC X(01).
003270     05  PL-DT-STATUS                PIC X(02).
003280     05  FILLER                      PIC X(01).
003290     05  PL-DT-NEEDS-MIT             PIC X(01).
003300     05  FILLER                      PIC X(01).
003310     05  PL-DT-ESCALATE              PIC X(01).
003320     05  FILLER                      PIC X(01).
003330     05  PL-DT-MITIG-EFFECT          PIC ZZ9.9.
003340     05  FILLER                      PIC X(01).
003350     05  PL-DT-CENTRALITY            PIC ZZZ9.9.
003360     05  FILLER                      PIC X(24).
003370
003380 01  WS-PL-MITIGATION REDEFINES WS-PRINT-LINE.
003390     05  PL-MIT-LABEL                PIC X(30).
003400     05  PL-MIT-AMOUNT               PIC Z(9)9.99.
003410     05  FILLER                      PIC X(92).
003420
003430 01  WS-PL-TOTALS REDEFINES WS-PRINT-LINE.
003440     05  PL-TOT-LABEL                PIC X(30).
003450     05  PL-TOT-VALUE                PIC ZZZ,ZZ9.
003460     05  FILLER                      PIC X(92).
003470
003480 01  WS-MISC.
003490     05  WS-HEATMAP-IDX              PIC 9(01) COMP VALUE 0.
003500     05  WS-INDEX-INVALID            PIC X(01) VALUE 'N'.
003510     05  WS-CAT-IDX                  PIC 9(01) COMP VALUE 0.
003520     05  WS-RSTAT-IDX                PIC 9(01) COMP VALUE 0.
003530     05  WS-LIKE-ROW                 PIC 9(01) COMP VALUE 0.
003540     05  WS-IMPACT-COL               PIC 9(01) COMP VALUE 0.
003550     05  WS-TOP10-PRT-IDX            PIC 9(02) COMP VALUE 0.
003560
003570 PROCEDURE DIVISION.
003580******************************************************************
003590 0000-MAIN-CONTROL.
003600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003610     PERFORM 2000-FIRST-PASS THRU 2000-EXIT
003620         UNTIL WS-EOF-PRIOR.
003630     CLOSE F-PRIORITIZED.
003640     PERFORM 4000-PRINT-HEADER THRU 4000-EXIT.
003650     PERFORM 4100-PRINT-SUMMARY-BLOCK THRU 4100-EXIT.
003660     PERFORM 4200-PRINT-HEATMAP-BLOCK THRU 4200-EXIT.
003670     PERFORM 4300-PRINT-CATEGORY-BLOCK THRU 4300-EXIT.
003680     PERFORM 4400-PRINT-TOP10-BLOCK THRU 4400-EXIT.
003690     PERFORM 4500-PRINT-DETAIL-BLOCK THRU 4500-EXIT.
003700     PERFORM 4600-PRINT-MITIGATION-BLOCK THRU 4600-EXIT.
003710     PERFORM 4900-PRINT-CONTROL-TOTALS THRU 4900-EXIT.
003720     PERFORM 8000-TERMINATE THRU 8000-EXIT.
003730     STOP RUN.
003740
003750******************************************************************
003760*    1000 - INITIALIZATION
003770******************************************************************
003780 1000-INITIALIZE.
003790     ACCEPT WS-RUN-DATE-PARM FROM SYSIN.
003800     ACCEPT WS-DEPT-FILTER FROM SYSIN.
003810     OPEN INPUT F-PRIORITIZED.
003820     OPEN OUTPUT C-REPORT.
003830     PERFORM 1100-READ-PRIORITIZED THRU 1100-EXIT.
003840 1000-EXIT.
003850     EXIT.
003860
003870 1100-READ-PRIORITIZED.
003880     READ F-PRIORITIZED
003890         AT END
003900             SET WS-EOF-PRIOR TO TRUE
003910     END-READ.
003920 1100-EXIT.
003930     EXIT.
003940
003950******************************************************************
003960*    2000 - FIRST PASS - ACCUMULATE EVERYTHING BUT THE DETAIL
003970*    LINES THEMSELVES, SO THE SUMMARY/HEAT-MAP/TOP-10 BLOCKS CAN
003980*    BE PRINTED AHEAD OF THE DETAIL LISTING
003990******************************************************************
004000 2000-FIRST-PASS.
004010     ADD 1 TO WS-RECORDS-READ.
004020     PERFORM 3000-BUILD-HEATMAP THRU 3000-EXIT.
004030     PERFORM 3100-BUILD-CATEGORY-COUNTS THRU 3100-EXIT.
004040     PERFORM 3150-BUILD-LEVEL-COUNTS THRU 3150-EXIT.
004050     PERFORM 3160-BUILD-STATUS-COUNTS THRU 3160-EXIT.
004060     PERFORM 3200-BUILD-TOP-10 THRU 3200-EXIT.
004070     PERFORM 1100-READ-PRIORITIZED THRU 1100-EXIT.
004080 2000-EXIT.
004090     EXIT.
004100
004110*    RULE 17 - HEAT MAP CELL [LIKELIHOOD][IMPACT], SKIP IF
004120*    EITHER INDEX IS OUTSIDE 1-5
004130 3000-BUILD-HEATMAP.
004140     MOVE 'N' TO WS-INDEX-INVALID.
004150     PERFORM 3010-VALIDATE-INDEX-STEP THRU 3010-EXIT
004160         VARYING WS-HEATMAP-IDX FROM 1 BY 1
004170         UNTIL WS-HEATMAP-IDX > 2.
004180     IF WS-INDEX-INVALID = 'Y'
004190         ADD 1 TO WS-HEATMAP-SKIPPED
004200     ELSE
004210         ADD 1 TO HEATMAP-CELL(F-LIKELIHOOD, F-OVERALL-IMPACT)
004220     END-IF.
004230 3000-EXIT.
004240     EXIT.
004250
004260 3010-VALIDATE-INDEX-STEP.
004270     IF F-HEATMAP-INDEX(WS-HEATMAP-IDX) < 1
004280        OR F-HEATMAP-INDEX(WS-HEATMAP-IDX) > 5
004290         MOVE 'Y' TO WS-INDEX-INVALID
004300     END-IF.
004310 3010-EXIT.
004320     EXIT.
004330
004340*    CATEGORY COUNTS - LINEAR SEARCH, INDEX JUMPED TO END ONCE
004350*    FOUND, SHOP-STANDARD EARLY-EXIT FOR A PERFORM UNTIL LOOP
004360 3100-BUILD-CATEGORY-COUNTS.
004370     MOVE 1 TO WS-CAT-IDX.
004380     PERFORM 3110-CATEGORY-SEARCH-STEP THRU 3110-EXIT
004390         UNTIL WS-CAT-IDX > 8.
004400 3100-EXIT.
004410     EXIT.
004420
004430 3110-CATEGORY-SEARCH-STEP.
004440     IF WS-CATEGORY-CODE(WS-CAT-IDX) = F-CATEGORY
004450         ADD 1 TO WS-CATEGORY-COUNT(WS-CAT-IDX)
004460         MOVE 8 TO WS-CAT-IDX
004470     END-IF.
004480     ADD 1 TO WS-CAT-IDX.
004490 3110-EXIT.
004500     EXIT.
004510
004520 3150-BUILD-LEVEL-COUNTS.
004530     EVALUATE F-RISK-LEVEL
004540         WHEN 'LOW     '
004550             ADD 1 TO WS-CNT-LOW
004560         WHEN 'MEDIUM  '
004570             ADD 1 TO WS-CNT-MEDIUM
004580         WHEN 'HIGH    '
004590             ADD 1 TO WS-CNT-HIGH
004600         WHEN 'CRITICAL'
004610             ADD 1 TO WS-CNT-CRITICAL
004620     END-EVALUATE.
004630 3150-EXIT.
004640     EXIT.
004650
004660*    RISK STATUS COUNTS - SAME LINEAR-SEARCH/INDEX-JUMP IDIOM
004670 3160-BUILD-STATUS-COUNTS.
004680     MOVE 1 TO WS-RSTAT-IDX.
004690     PERFORM 3161-STATUS-SEARCH-STEP THRU 3161-EXIT
004700         UNTIL WS-RSTAT-IDX > 6.
004710 3160-EXIT.
004720     EXIT.
004730
004740 3161-STATUS-SEARCH-STEP.
004750     IF WS-RSTAT-CODE(WS-RSTAT-IDX) = F-STATUS
004760         ADD 1 TO WS-RSTAT-COUNT(WS-RSTAT-IDX)
004770         MOVE 6 TO WS-RSTAT-IDX
004780     END-IF.
004790     ADD 1 TO WS-RSTAT-IDX.
004800 3161-EXIT.
004810     EXIT.
004820
004830*    RULE 18 - TOP 10, THE FIRST 10 RECORDS OF THE ALREADY
004840*    DESCENDING-SORTED STREAM
004850 3200-BUILD-TOP-10.
004860     IF WS-RECORDS-READ <= 10
004870         ADD 1 TO WS-TOP10-FILLED
004880         MOVE F-RISK-ID          TO T10-RISK-ID(WS-TOP10-FILLED)
004890         MOVE F-RISK-NAME        TO T10-RISK-NAME(WS-TOP10-FILLED)
004900         MOVE F-CATEGORY         TO T10-CATEGORY(WS-TOP10-FILLED)
004910         MOVE F-LIKELIHOOD       TO
004920             T10-LIKELIHOOD(WS-TOP10-FILLED)
004930         MOVE F-RESIDUAL-SCORE   TO
004940             T10-RESIDUAL-SCORE(WS-TOP10-FILLED)
004950         MOVE F-RISK-LEVEL       TO T10-RISK-LEVEL(WS-TOP10-FILLED)
004960         MOVE F-STATUS           TO T10-STATUS(WS-TOP10-FILLED)
004970     END-IF.
004980 3200-EXIT.
004990     EXIT.
005000
005010******************************************************************
005020*    4000 - PAGE HEADER
005030******************************************************************
005040 4000-PRINT-HEADER.
005050     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
005060     MOVE SPACES TO WS-PRINT-LINE.
005070     MOVE 'RISK REGISTER REPORT' TO PL-HDR-TITLE.
005080     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005090     MOVE SPACES TO WS-PRINT-LINE.
005100     MOVE 'RUN DATE: ' TO PL-HDR-RUNDATE-LIT.
005110     MOVE WS-RUN-DATE-PARM TO PL-HDR-RUNDATE.
005120     MOVE ' DEPT: ' TO PL-HDR-DEPT-LIT.
005130     MOVE WS-DEPT-FILTER TO PL-HDR-DEPT.
005140     MOVE ' TOTAL RISKS: ' TO PL-HDR-COUNT-LIT.
005150     MOVE WS-RECORDS-READ TO PL-HDR-COUNT.
005160     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005170     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
005180 4000-EXIT.
005190     EXIT.
005200
005210*    BOXED-LISTING RULE LINE - FRAMES THE HEADER, THE TOP-10
005220*    COLUMN HEADING AND THE FINAL CONTROL-TOTALS BLOCK, SHOP
005230*    STYLE CARRIED OVER FROM THE OLD TAX-ROLL PRINT PROGRAMS
005240 4050-PRINT-RULE-LINE.
005250     MOVE SPACES TO WS-PRINT-LINE.
005260     MOVE ALL '-' TO PL-RULE-TEXT.
005270     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005280 4050-EXIT.
005290     EXIT.
005300
005310******************************************************************
005320*    4100 - SUMMARY BLOCK - STATUS COUNTS, THEN LEVEL COUNTS
005330******************************************************************
005340 4100-PRINT-SUMMARY-BLOCK.
005350     MOVE 1 TO WS-RSTAT-IDX.
005360     PERFORM 4110-SUMMARY-STATUS-STEP THRU 4110-EXIT
005370         VARYING WS-RSTAT-IDX FROM 1 BY 1
005380         UNTIL WS-RSTAT-IDX > 6.
005390     MOVE SPACES TO WS-PRINT-LINE.
005400     MOVE 'RISK LEVEL COUNTS' TO PL-SUM-LABEL.
005410     MOVE 'LOW' TO PL-SUM-CODE.
005420     MOVE WS-CNT-LOW TO PL-SUM-COUNT.
005430     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005440     MOVE SPACES TO WS-PRINT-LINE.
005450     MOVE 'MEDIUM' TO PL-SUM-CODE.
005460     MOVE WS-CNT-MEDIUM TO PL-SUM-COUNT.
005470     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005480     MOVE SPACES TO WS-PRINT-LINE.
005490     MOVE 'HIGH' TO PL-SUM-CODE.
005500     MOVE WS-CNT-HIGH TO PL-SUM-COUNT.
005510     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005520     MOVE SPACES TO WS-PRINT-LINE.
005530     MOVE 'CRITICAL' TO PL-SUM-CODE.
005540     MOVE WS-CNT-CRITICAL TO PL-SUM-COUNT.
005550     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005560 4100-EXIT.
005570     EXIT.
005580
005590 4110-SUMMARY-STATUS-STEP.
005600     MOVE SPACES TO WS-PRINT-LINE.
005610     MOVE 'STATUS COUNTS' TO PL-SUM-LABEL.
005620     MOVE WS-RSTAT-CODE(WS-RSTAT-IDX) TO PL-SUM-CODE.
005630     MOVE WS-RSTAT-COUNT(WS-RSTAT-IDX) TO PL-SUM-COUNT.
005640     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005650 4110-EXIT.
005660     EXIT.
005670
005680******************************************************************
005690*    4200 - HEAT-MAP BLOCK - ROWS LIKELIHOOD 5 DOWN TO 1
005700******************************************************************
005710 4200-PRINT-HEATMAP-BLOCK.
005720     PERFORM 4210-HEATMAP-ROW-STEP THRU 4210-EXIT
005730         VARYING WS-LIKE-ROW FROM 5 BY -1
005740         UNTIL WS-LIKE-ROW < 1.
005750 4200-EXIT.
005760     EXIT.
005770
005780 4210-HEATMAP-ROW-STEP.
005790     MOVE SPACES TO WS-PRINT-LINE.
005800     MOVE 'LIKELIHOOD ' TO PL-HM-LABEL.
005810     PERFORM 4220-HEATMAP-COL-STEP THRU 4220-EXIT
005820         VARYING WS-IMPACT-COL FROM 1 BY 1
005830         UNTIL WS-IMPACT-COL > 5.
005840     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
005850 4210-EXIT.
005860     EXIT.
005870
005880 4220-HEATMAP-COL-STEP.
005890     MOVE HEATMAP-CELL(WS-LIKE-ROW, WS-IMPACT-COL)
005900         TO PL-HM-CELL(WS-IMPACT-COL).
005910 4220-EXIT.
005920     EXIT.
005930
005940******************************************************************
005950*    4300 - CATEGORY BLOCK - ONE LINE PER CATEGORY CODE
005960******************************************************************
005970 4300-PRINT-CATEGORY-BLOCK.
005980     PERFORM 4310-CATEGORY-LINE-STEP THRU 4310-EXIT
005990         VARYING WS-CAT-IDX FROM 1 BY 1
006000         UNTIL WS-CAT-IDX > 8.
006010 4300-EXIT.
006020     EXIT.
006030
006040 4310-CATEGORY-LINE-STEP.
006050     MOVE SPACES TO WS-PRINT-LINE.
006060     MOVE 'CATEGORY' TO PL-CAT-LABEL.
006070     MOVE WS-CATEGORY-CODE(WS-CAT-IDX) TO PL-CAT-CODE.
006080     MOVE WS-CATEGORY-COUNT(WS-CAT-IDX) TO PL-CAT-COUNT.
006090     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
006100 4310-EXIT.
006110     EXIT.
006120
006130******************************************************************
006140*    4400 - TOP-10 BLOCK
006150******************************************************************
006160 4400-PRINT-TOP10-BLOCK.
006170     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
006180     MOVE SPACES TO WS-PRINT-LINE.
006190     MOVE 'RISK-ID' TO PL-T10H-RISK-ID.
006200     MOVE 'NAME' TO PL-T10H-NAME.
006210     MOVE 'CAT' TO PL-T10H-CAT.
006220     MOVE 'LIKE' TO PL-T10H-LIKE.
006230     MOVE 'RESID' TO PL-T10H-RESID.
006240     MOVE 'LEVEL' TO PL-T10H-LEVEL.
006250     MOVE 'STATUS' TO PL-T10H-STATUS.
006260     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
006270     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
006280     PERFORM 4410-TOP10-LINE-STEP THRU 4410-EXIT
006290         VARYING WS-TOP10-PRT-IDX FROM 1 BY 1
006300         UNTIL WS-TOP10-PRT-IDX > WS-TOP10-FILLED.
006310     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
006320 4400-EXIT.
006330     EXIT.
006340
006350 4410-TOP10-LINE-STEP.
006360     MOVE SPACES TO WS-PRINT-LINE.
006370     MOVE T10-RISK-ID(WS-TOP10-PRT-IDX)      TO PL-T10-RISK-ID.
006380     MOVE T10-RISK-NAME(WS-TOP10-PRT-IDX)    TO PL-T10-NAME.
006390     MOVE T10-CATEGORY(WS-TOP10-PRT-IDX)     TO PL-T10-CAT.
006400     MOVE T10-LIKELIHOOD(WS-TOP10-PRT-IDX)   TO PL-T10-LIKE.
006410     MOVE T10-RESIDUAL-SCORE(WS-TOP10-PRT-IDX)
006420         TO PL-T10-RESID.
006430     MOVE T10-RISK-LEVEL(WS-TOP10-PRT-IDX)   TO PL-T10-LEVEL.
006440     MOVE T10-STATUS(WS-TOP10-PRT-IDX)       TO PL-T10-STATUS.
006450     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
006460 4410-EXIT.
006470     EXIT.
006480
006490******************************************************************
006500*    4500 - DETAIL BLOCK - SECOND PASS OVER PRIORWORK, ALREADY
006510*    SORTED DESCENDING BY RESIDUAL SCORE
006520******************************************************************
006530 4500-PRINT-DETAIL-BLOCK.
006540     OPEN INPUT F-PRIORITIZED.
006550     SET WS-EOF-PRIOR TO FALSE.
006560     MOVE 'N' TO WS-EOF-PRIOR-SW.
006570     PERFORM 1100-READ-PRIORITIZED THRU 1100-EXIT.
006580     PERFORM 4510-DETAIL-LINE-STEP THRU 4510-EXIT
006590         UNTIL WS-EOF-PRIOR.
006600     CLOSE F-PRIORITIZED.
006610 4500-EXIT.
006620     EXIT.
006630
006640 4510-DETAIL-LINE-STEP.
006650     MOVE SPACES TO WS-PRINT-LINE.
006660     MOVE F-RISK-ID                  TO PL-DT-RISK-ID.
006670     MOVE F-RISK-NAME                TO PL-DT-NAME.
006680     MOVE F-CATEGORY                 TO PL-DT-CAT.
006690     MOVE F-OWNER-DEPT               TO PL-DT-DEPT.
006700     MOVE F-LIKELIHOOD               TO PL-DT-LIKE.
006710     MOVE F-RESIDUAL-SCORE           TO PL-DT-RESID.
006720     MOVE F-RISK-LEVEL               TO PL-DT-LEVEL.
006730     MOVE F-STATUS                   TO PL-DT-STATUS.
006740     MOVE F-NEEDS-MITIGATION         TO PL-DT-NEEDS-MIT.
006750     MOVE F-ESCALATE                 TO PL-DT-ESCALATE.
006760     MOVE F-MITIGATION-EFFECTIVENESS TO PL-DT-MITIG-EFFECT.
006770     MOVE F-CENTRALITY               TO PL-DT-CENTRALITY.
006780     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
006790     ADD 1 TO WS-RECORDS-WRITTEN.
006800     PERFORM 1100-READ-PRIORITIZED THRU 1100-EXIT.
006810 4510-EXIT.
006820     EXIT.
006830
006840******************************************************************
006850*    4600 - MITIGATION-ACTION SUMMARY BLOCK
006860******************************************************************
006870 4600-PRINT-MITIGATION-BLOCK.
006880     OPEN INPUT F-ACTTOTALS.
006890     READ F-ACTTOTALS
006900         AT END
006910             MOVE ZERO TO T-TOTAL-ACTIONS
006920     END-READ.
006930     MOVE SPACES TO WS-PRINT-LINE.
006940     MOVE 'TOTAL ACTIONS' TO PL-TOT-LABEL.
006950     MOVE T-TOTAL-ACTIONS TO PL-TOT-VALUE.
006960     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
006970     MOVE SPACES TO WS-PRINT-LINE.
006980     MOVE 'COMPLETED ACTIONS' TO PL-TOT-LABEL.
006990     MOVE T-COMPLETED-COUNT TO PL-TOT-VALUE.
007000     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007010     MOVE SPACES TO WS-PRINT-LINE.
007020     MOVE 'IN-PROGRESS ACTIONS' TO PL-TOT-LABEL.
007030     MOVE T-INPROGRESS-COUNT TO PL-TOT-VALUE.
007040     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007050     MOVE SPACES TO WS-PRINT-LINE.
007060     MOVE 'OVERDUE ACTIONS' TO PL-TOT-LABEL.
007070     MOVE T-OVERDUE-COUNT TO PL-TOT-VALUE.
007080     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007090     MOVE SPACES TO WS-PRINT-LINE.
007100     MOVE 'COMPLETION PERCENT' TO PL-TOT-LABEL.
007110     MOVE T-COMPLETION-PCT TO PL-TOT-VALUE.
007120     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007130     MOVE SPACES TO WS-PRINT-LINE.
007140     MOVE 'TOTAL COST' TO PL-MIT-LABEL.
007150     MOVE T-TOTAL-COST TO PL-MIT-AMOUNT.
007160     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007170     MOVE SPACES TO WS-PRINT-LINE.
007180     MOVE 'COMPLETED COST' TO PL-MIT-LABEL.
007190     MOVE T-COST-AMOUNT(1) TO PL-MIT-AMOUNT.
007200     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007210     MOVE SPACES TO WS-PRINT-LINE.
007220     MOVE 'IN-PROGRESS COST' TO PL-MIT-LABEL.
007230     MOVE T-COST-AMOUNT(2) TO PL-MIT-AMOUNT.
007240     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007250     MOVE SPACES TO WS-PRINT-LINE.
007260     MOVE 'TOTAL EXPECTED REDUCTION' TO PL-TOT-LABEL.
007270     MOVE T-TOTAL-EXP-REDUCTION TO PL-TOT-VALUE.
007280     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007290     MOVE SPACES TO WS-PRINT-LINE.
007300     MOVE 'AVG EXPECTED REDUCTION' TO PL-TOT-LABEL.
007310     MOVE T-AVG-EXP-REDUCTION TO PL-TOT-VALUE.
007320     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007330     MOVE SPACES TO WS-PRINT-LINE.
007340     MOVE 'OVERALL AVG PROGRESS' TO PL-TOT-LABEL.
007350     MOVE T-OVERALL-AVG-PROGRESS TO PL-TOT-VALUE.
007360     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007370     CLOSE F-ACTTOTALS.
007380 4600-EXIT.
007390     EXIT.
007400
007410******************************************************************
007420*    4900 - FINAL CONTROL TOTALS
007430******************************************************************
007440 4900-PRINT-CONTROL-TOTALS.
007450     PERFORM 4050-PRINT-RULE-LINE THRU 4050-EXIT.
007460     MOVE SPACES TO WS-PRINT-LINE.
007470     MOVE 'RECORDS READ' TO PL-TOT-LABEL.
007480     MOVE WS-RECORDS-READ TO PL-TOT-VALUE.
007490     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007500     MOVE SPACES TO WS-PRINT-LINE.
007510     MOVE 'RECORDS WRITTEN' TO PL-TOT-LABEL.
007520     MOVE WS-RECORDS-WRITTEN TO PL-TOT-VALUE.
007530     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007540     MOVE SPACES TO WS-PRINT-LINE.
007550     MOVE 'HEAT-MAP SKIPPED' TO PL-TOT-LABEL.
007560     MOVE WS-HEATMAP-SKIPPED TO PL-TOT-VALUE.
007570     WRITE C-REPORT-ENREG FROM WS-PRINT-LINE.
007580 4900-EXIT.
007590     EXIT.
007600
007610******************************************************************
007620*    8000 - END OF JOB
007630******************************************************************
007640 8000-TERMINATE.
007650     CLOSE C-REPORT.
007660     DISPLAY '5-BUILD-REGISTER-REPORT  RISKS READ    = '
007670         WS-RECORDS-READ.
007680     DISPLAY '5-BUILD-REGISTER-REPORT  RISKS WRITTEN = '
007690         WS-RECORDS-WRITTEN.
007700     DISPLAY '5-BUILD-REGISTER-REPORT  HEATMAP SKIP  = '
007710         WS-HEATMAP-SKIPPED.
007720 8000-EXIT.
007730     EXIT.
007740
