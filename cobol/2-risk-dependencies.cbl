000010******************************************************************
000020* PROGRAM:     2-RISK-DEPENDENCIES
000030* SHOP:        ENTERPRISE RISK & ASSURANCE - BATCH SYSTEMS GROUP
000040* PURPOSE:     LOADS THE RISK INTERDEPENDENCY LINKS INTO AN
000050*              IN-MEMORY TABLE, THEN FOR EACH SCORED RISK
000060*              COMPUTES ITS AMPLIFIED IMPACT (BASE IMPACT TIMES
000070*              THE PRODUCT OF EVERY INBOUND MULTIPLIER) AND ITS
000080*              CRITICAL-RISK CENTRALITY (DIRECT DEPENDENCY COUNT
000090*              PLUS HALF THE DOWNSTREAM REACH OF ITS TARGETS).
000100*              WRITES ONE CARRY RECORD PER SCORED RISK FOR THE
000110*              PRIORITIZER AND THE REPORT BUILDER.
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.     2-RISK-DEPENDENCIES.
000150 AUTHOR.         R HOLLOWAY.
000160 INSTALLATION.   ERM BATCH SYSTEMS GROUP.
000170 DATE-WRITTEN.   04/18/1989.
000180 DATE-COMPILED.  04/18/1989.
000190 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000200******************************************************************
000210* MAINTENANCE LOG
000220* ----------------------------------------------------------------
000230* DATE       WHO   REQ-NO    DESCRIPTION
000240* ---------- ----- --------- --------------------------------------
000250* 04/18/1989 RH    ERM-0002  ORIGINAL PROGRAM - LOADS THE
000260*                            DEPENDENCY TABLE AND COUNTS DIRECT
000270*                            UPSTREAM/DOWNSTREAM LINKS.
000280* 01/09/1991 TCL   ERM-0028  ADDED AMPLIFIED-IMPACT MULTIPLIER
000290*                            CHAIN ACROSS ALL INBOUND LINKS.
000300* 08/14/1992 RH    ERM-0051  AMPLIFIED IMPACT NOW ROUNDED HALF-UP
000310*                            TO 2 DECIMALS PER ERM COMMITTEE.
000320* 12/02/1994 JMB   ERM-0065  CENTRALITY FORMULA ADDED - DIRECT
000330*                            COUNT PLUS HALF THE INDIRECT REACH
000340*                            OF EACH DIRECT TARGET.
000350* 06/19/1996 RH    ERM-0082  RAISED THE DEPENDENCY TABLE SIZE
000360*                            FROM 200 TO 500 ENTRIES - REGISTER
000370*                            HAS OUTGROWN THE ORIGINAL LIMIT.
000380* 10/08/1998 JMB   ERM-0098  Y2K REMEDIATION - NO TWO-DIGIT YEAR
000390*                            FIELDS IN THIS PROGRAM; REVIEWED AND
000400*                            CERTIFIED COMPLIANT, NO CHANGES.
000410* 02/23/1999 JMB   ERM-0099  Y2K SIGN-OFF - RERAN FULL REGRESSION
000420*                            AGAINST 1999/2000/2001 BOUNDARY DATA.
000430* 05/11/2001 KPN    ERM-0111  ADDED CENTRALITY RANKING DISPLAY
000440*                            FOR THE OPERATIONS RUN LOG.
000450* 09/19/2003 KPN    ERM-0125  SWITCHED THE TABLE SEARCH FROM A
000460*                            NESTED SCAN TO THE SHOP-STANDARD
000470*                            LINEAR-SEARCH PARAGRAPH STYLE.
000480* 03/02/2007 DSW    ERM-0142  RENUMBERED PARAGRAPHS TO THE SHOP
000490*                            STANDARD 1000/2000/3000/8000 RANGES.
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-4381.
000540 OBJECT-COMPUTER.  IBM-4381.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS RISK-LETTER IS 'A' THRU 'Z'
000580     UPSI-0 IS RRS-TEST-RUN-SWITCH.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT F-DEPENDS ASSIGN TO DEPENDS
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-DEPENDS-STATUS.
000640
000650     SELECT F-SCOREWORK ASSIGN TO SCOREWORK
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-SCOREWORK-STATUS.
000680
000690     SELECT C-AMPWORK ASSIGN TO AMPWORK
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-AMPWORK-STATUS.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750******************************************************************
000760*    DEPENDENCY LINKS - LOADED ENTIRELY INTO THE TABLE BELOW
000770******************************************************************
000780 FD  F-DEPENDS
000790     LABEL RECORDS ARE STANDARD.
000800 01  F-DEPENDS-ENREG.
000810     05  F-SOURCE-RISK-ID            PIC X(15).
000820     05  F-TARGET-RISK-ID            PIC X(15).
000830     05  F-REL-TYPE                  PIC X(10).
000840     05  F-IMPACT-MULTIPLIER         PIC 9(01)V9(02).
000850     05  F-PROB-INCREASE             PIC V9(03).
000860     05  FILLER                      PIC X(02).
000870
000880******************************************************************
000890*    SCOREWORK - CARRY FILE FROM 1-SCORE-RISKS
000900******************************************************************
000910 FD  F-SCOREWORK
000920     LABEL RECORDS ARE STANDARD.
000930 01  F-SCOREWORK-ENREG.
000940     05  F-RISK-ID                   PIC X(15).
000950     05  F-RISK-NAME                 PIC X(40).
000960     05  F-CATEGORY                  PIC X(02).
000970     05  F-OWNER-DEPT                PIC X(15).
000980     05  F-LIKELIHOOD                PIC 9(01).
000990     05  F-OVERALL-IMPACT            PIC 9(01).
001000     05  F-MAX-IMPACT                PIC 9(01).
001010     05  F-INHERENT-SCORE            PIC 9(02).
001020     05  F-RESIDUAL-SCORE            PIC 9(02).
001030     05  F-RISK-LEVEL                PIC X(08).
001040     05  F-NEEDS-MITIGATION          PIC X(01).
001050     05  F-ESCALATE                  PIC X(01).
001060     05  F-APPETITE-EXCEEDED-FLAG    PIC X(01).
001070     05  F-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001080     05  F-NUM-AFFECTED-PROCESSES    PIC 9(02).
001090     05  F-STATUS                    PIC X(02).
001100     05  F-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001110     05  F-MITIGATION-GAP            PIC 9(03)V9(01).
001120     05  FILLER                      PIC X(10).
001130
001140******************************************************************
001150*    AMPWORK - CARRY FILE FOR 3-PRIORITIZE-RISKS/5-BUILD-REGISTER
001160******************************************************************
001170 FD  C-AMPWORK
001180     LABEL RECORDS ARE STANDARD.
001190 01  C-AMPWORK-ENREG.
001200     05  A-RISK-ID                   PIC X(15).
001210     05  A-RISK-NAME                 PIC X(40).
001220     05  A-CATEGORY                  PIC X(02).
001230     05  A-OWNER-DEPT                PIC X(15).
001240     05  A-LIKELIHOOD                PIC 9(01).
001250     05  A-OVERALL-IMPACT            PIC 9(01).
001260     05  A-AMPLIFIED-IMPACT          PIC 9(02)V9(02).
001270     05  A-INHERENT-SCORE            PIC 9(02).
001280     05  A-RESIDUAL-SCORE            PIC 9(02).
001290     05  A-RISK-LEVEL                PIC X(08).
001300     05  A-NEEDS-MITIGATION          PIC X(01).
001310     05  A-ESCALATE                  PIC X(01).
001320     05  A-APPETITE-EXCEEDED-FLAG    PIC X(01).
001330     05  A-HAS-OVERDUE-ACTION-FLAG   PIC X(01).
001340     05  A-NUM-AFFECTED-PROCESSES    PIC 9(02).
001350     05  A-STATUS                    PIC X(02).
001360     05  A-MITIGATION-EFFECTIVENESS  PIC 9(03)V9(01).
001370     05  A-MITIGATION-GAP            PIC 9(03)V9(01).
001380     05  A-REACH-COUNTS.
001390         10  A-DOWNSTREAM-COUNT      PIC 9(03).
001400         10  A-UPSTREAM-COUNT        PIC 9(03).
001410     05  A-REACH-COUNT-TABLE REDEFINES A-REACH-COUNTS.
001420         10  A-REACH-COUNT           PIC 9(03) OCCURS 2 TIMES.
001430     05  A-CENTRALITY                PIC 9(04)V9(01).
001440     05  FILLER                      PIC X(06).
001450
001460 WORKING-STORAGE SECTION.
001470******************************************************************
001480 01  WS-FILE-STATUSES.
001490     05  WS-DEPENDS-STATUS           PIC X(02) VALUE SPACES.
001500     05  WS-SCOREWORK-STATUS         PIC X(02) VALUE SPACES.
001510     05  WS-AMPWORK-STATUS           PIC X(02) VALUE SPACES.
001520
001530 01  WS-EOF-SWITCHES.
001540     05  WS-EOF-DEPENDS-SW           PIC X(01) VALUE 'N'.
001550         88  WS-EOF-DEPENDS                     VALUE 'Y'.
001560     05  WS-EOF-SCOREWORK-SW         PIC X(01) VALUE 'N'.
001570         88  WS-EOF-SCOREWORK                   VALUE 'Y'.
001580
001590 01  WS-RUN-TOTALS.
001600     05  WS-DEPENDS-READ             PIC 9(07) COMP VALUE 0.
001610     05  WS-DEPENDS-REJECTED         PIC 9(07) COMP VALUE 0.
001620     05  WS-RISKS-READ               PIC 9(07) COMP VALUE 0.
001630     05  WS-RISKS-WRITTEN            PIC 9(07) COMP VALUE 0.
001640
001650******************************************************************
001660*    DEPENDENCY TABLE - IN-MEMORY DIRECTED GRAPH, LOADED ONCE
001670******************************************************************
001680 01  DEPENDENCY-TABLE-MANAGER.
001690     05  WS-DEP-IDX                  PIC 9(03) COMP VALUE 0.
001700     05  WS-DEP-COUNT                PIC 9(03) COMP VALUE 0.
001710         88  WS-DEP-TABLE-FULL                 VALUE 500.
001720     05  TABLE-DEPENDENCIES OCCURS 500 TIMES
001730                             INDEXED BY DEP-NDX.
001740         10  T-SOURCE-RISK-ID        PIC X(15).
001750         10  T-TARGET-RISK-ID        PIC X(15).
001760         10  T-IMPACT-MULTIPLIER     PIC 9(01)V9(02).
001770         10  T-LINK-GROUP.
001780             15  T-REL-IS-TRIGGER    PIC X(01) VALUE 'N'.
001790             15  T-REL-IS-AMPLIFY    PIC X(01) VALUE 'N'.
001800         10  T-LINK-FLAGS REDEFINES T-LINK-GROUP
001810                                     PIC X(02).
001820
001830******************************************************************
001840*    WORK AREAS FOR THE PER-RISK DOWNSTREAM/UPSTREAM/AMPLIFY SCAN
001850******************************************************************
001860 01  WS-CALC-AREA.
001870     05  WS-DOWNSTREAM-COUNT         PIC 9(03) COMP VALUE 0.
001880     05  WS-UPSTREAM-COUNT           PIC 9(03) COMP VALUE 0.
001890     05  WS-INDIRECT-REACH           PIC 9(05) COMP VALUE 0.
001900     05  WS-AMPLIFY-PRODUCT          PIC 9(04)V9(06) COMP-3
001910                                     VALUE 0.
001920     05  WS-AMPLIFIED-IMPACT         PIC 9(02)V9(02) VALUE 0.
001930     05  WS-CENTRALITY-RAW           PIC 9(04)V9(02) COMP-3
001940                                     VALUE 0.
001950     05  WS-CENTRALITY               PIC 9(04)V9(01) VALUE 0.
001960     05  WS-SCAN-IDX                 PIC 9(03) COMP VALUE 0.
001970     05  WS-INNER-IDX                PIC 9(03) COMP VALUE 0.
001980
001990******************************************************************
002000*    CENTRALITY RANKING LIST - TOP-20 DISPLAYED AT EOJ
002010******************************************************************
002020 01  CENTRALITY-RANK-MANAGER.
002030     05  WS-RANK-COUNT               PIC 9(02) COMP VALUE 0.
002040     05  WS-RANK-GROUP OCCURS 20 TIMES.
002050         10  RANK-RISK-ID            PIC X(15) VALUE SPACES.
002060         10  RANK-CENTRALITY         PIC 9(04)V9(01) VALUE 0.
002070     05  WS-RANK-TABLE REDEFINES WS-RANK-GROUP
002080                                     PIC X(20) OCCURS 20 TIMES.
002090
002100 77  WS-DEP-IDX-SWAP-AREA            PIC X(20) VALUE SPACES.
002110
002120 PROCEDURE DIVISION.
002130******************************************************************
002140 0000-MAIN-CONTROL.
002150     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002160     PERFORM 2000-PROCESS-ONE-RISK THRU 2000-EXIT
002170         UNTIL WS-EOF-SCOREWORK.
002180     PERFORM 8000-TERMINATE THRU 8000-EXIT.
002190     STOP RUN.
002200
002210******************************************************************
002220*    1000 - LOAD THE DEPENDENCY TABLE, OPEN THE OTHER FILES
002230******************************************************************
002240 1000-INITIALIZE.
002250     OPEN INPUT  F-DEPENDS.
002260     PERFORM 1100-LOAD-DEPENDENCY-TABLE THRU 1100-EXIT
002270         UNTIL WS-EOF-DEPENDS.
002280     CLOSE F-DEPENDS.
002290     OPEN INPUT  F-SCOREWORK.
002300     OPEN OUTPUT C-AMPWORK.
002310     PERFORM 1200-READ-SCOREWORK THRU 1200-EXIT.
002320 1000-EXIT.
002330     EXIT.
002340
002350 1100-LOAD-DEPENDENCY-TABLE.
002360     READ F-DEPENDS
002370         AT END
002380             SET WS-EOF-DEPENDS TO TRUE
002390         NOT AT END
002400             ADD 1 TO WS-DEPENDS-READ
002410             IF WS-DEP-TABLE-FULL
002420                 ADD 1 TO WS-DEPENDS-REJECTED
002430             ELSE
002440                 ADD 1 TO WS-DEP-COUNT
002450                 MOVE F-SOURCE-RISK-ID TO
002460                     T-SOURCE-RISK-ID(WS-DEP-COUNT)
002470                 MOVE F-TARGET-RISK-ID TO
002480                     T-TARGET-RISK-ID(WS-DEP-COUNT)
002490                 MOVE F-IMPACT-MULTIPLIER TO
002500                     T-IMPACT-MULTIPLIER(WS-DEP-COUNT)
002510                 MOVE 'N' TO T-REL-IS-TRIGGER(WS-DEP-COUNT)
002520                 MOVE 'N' TO T-REL-IS-AMPLIFY(WS-DEP-COUNT)
002530                 IF F-REL-TYPE = 'TRIGGERS'
002540                     MOVE 'Y' TO T-REL-IS-TRIGGER(WS-DEP-COUNT)
002550                 END-IF
002560                 IF F-REL-TYPE = 'AMPLIFIES'
002570                     MOVE 'Y' TO T-REL-IS-AMPLIFY(WS-DEP-COUNT)
002580                 END-IF
002590             END-IF
002600     END-READ.
002610 1100-EXIT.
002620     EXIT.
002630
002640 1200-READ-SCOREWORK.
002650     READ F-SCOREWORK
002660         AT END
002670             SET WS-EOF-SCOREWORK TO TRUE
002680     END-READ.
002690 1200-EXIT.
002700     EXIT.
002710
002720******************************************************************
002730*    2000 - PER-RISK DEPENDENCY ANALYSIS
002740******************************************************************
002750 2000-PROCESS-ONE-RISK.
002760     ADD 1 TO WS-RISKS-READ.
002770     PERFORM 2100-COUNT-DOWNSTREAM THRU 2100-EXIT.
002780     PERFORM 2200-COUNT-UPSTREAM THRU 2200-EXIT.
002790     PERFORM 2300-CALC-AMPLIFIED-IMPACT THRU 2300-EXIT.
002800     PERFORM 2400-CALC-CENTRALITY THRU 2400-EXIT.
002810     PERFORM 2500-FILE-RANKING THRU 2500-EXIT.
002820     PERFORM 3000-WRITE-AMPWORK THRU 3000-EXIT.
002830     PERFORM 1200-READ-SCOREWORK THRU 1200-EXIT.
002840 2000-EXIT.
002850     EXIT.
002860
002870*    DOWNSTREAM = ALL TARGETS WHOSE SOURCE EQUALS THIS RISK
002880 2100-COUNT-DOWNSTREAM.
002890     MOVE 0 TO WS-DOWNSTREAM-COUNT.
002900     IF WS-DEP-COUNT > 0
002910         PERFORM 2110-DOWNSTREAM-STEP THRU 2110-EXIT
002920             VARYING WS-SCAN-IDX FROM 1 BY 1
002930             UNTIL WS-SCAN-IDX > WS-DEP-COUNT
002940     END-IF.
002950 2100-EXIT.
002960     EXIT.
002970
002980 2110-DOWNSTREAM-STEP.
002990     IF T-SOURCE-RISK-ID(WS-SCAN-IDX) = F-RISK-ID
003000         ADD 1 TO WS-DOWNSTREAM-COUNT
003010     END-IF.
003020 2110-EXIT.
003030     EXIT.
003040
003050*    UPSTREAM = ALL SOURCES WHOSE TARGET EQUALS THIS RISK
003060 2200-COUNT-UPSTREAM.
003070     MOVE 0 TO WS-UPSTREAM-COUNT.
003080     IF WS-DEP-COUNT > 0
003090         PERFORM 2210-UPSTREAM-STEP THRU 2210-EXIT
003100             VARYING WS-SCAN-IDX FROM 1 BY 1
003110             UNTIL WS-SCAN-IDX > WS-DEP-COUNT
003120     END-IF.
003130 2200-EXIT.
003140     EXIT.
003150
003160 2210-UPSTREAM-STEP.
003170     IF T-TARGET-RISK-ID(WS-SCAN-IDX) = F-RISK-ID
003180         ADD 1 TO WS-UPSTREAM-COUNT
003190     END-IF.
003200 2210-EXIT.
003210     EXIT.
003220
003230*    RULE 10 - AMPLIFIED IMPACT = BASE * PRODUCT OF INBOUND MULTS
003240 2300-CALC-AMPLIFIED-IMPACT.
003250     MOVE 1 TO WS-AMPLIFY-PRODUCT.
003260     IF WS-DEP-COUNT > 0
003270         PERFORM 2310-AMPLIFY-STEP THRU 2310-EXIT
003280             VARYING WS-SCAN-IDX FROM 1 BY 1
003290             UNTIL WS-SCAN-IDX > WS-DEP-COUNT
003300     END-IF.
003310     COMPUTE WS-AMPLIFIED-IMPACT ROUNDED =
003320         F-OVERALL-IMPACT * WS-AMPLIFY-PRODUCT.
003330 2300-EXIT.
003340     EXIT.
003350
003360 2310-AMPLIFY-STEP.
003370     IF T-TARGET-RISK-ID(WS-SCAN-IDX) = F-RISK-ID
003380         COMPUTE WS-AMPLIFY-PRODUCT =
003390             WS-AMPLIFY-PRODUCT * T-IMPACT-MULTIPLIER(WS-SCAN-IDX)
003400     END-IF.
003410 2310-EXIT.
003420     EXIT.
003430
003440*    RULE 11 - CENTRALITY = DIRECT + 0.5 * SUM OF TARGETS' OWN
003450*    DOWNSTREAM COUNT (DEPTH 2)
003460 2400-CALC-CENTRALITY.
003470     MOVE 0 TO WS-INDIRECT-REACH.
003480     IF WS-DEP-COUNT > 0
003490         PERFORM 2410-INDIRECT-STEP THRU 2410-EXIT
003500             VARYING WS-SCAN-IDX FROM 1 BY 1
003510             UNTIL WS-SCAN-IDX > WS-DEP-COUNT
003520     END-IF.
003530     COMPUTE WS-CENTRALITY-RAW ROUNDED =
003540         WS-DOWNSTREAM-COUNT + (0.5 * WS-INDIRECT-REACH).
003550     MOVE WS-CENTRALITY-RAW TO WS-CENTRALITY.
003560 2400-EXIT.
003570     EXIT.
003580
003590*    FOR EACH DIRECT TARGET OF THIS RISK, ADD THAT TARGET'S OWN
003600*    DOWNSTREAM COUNT (ITS OUTGOING LINK COUNT) TO THE REACH
003610 2410-INDIRECT-STEP.
003620     IF T-SOURCE-RISK-ID(WS-SCAN-IDX) = F-RISK-ID
003630         MOVE 0 TO WS-INNER-IDX
003640         PERFORM 2420-INDIRECT-INNER-STEP THRU 2420-EXIT
003650             VARYING WS-INNER-IDX FROM 1 BY 1
003660             UNTIL WS-INNER-IDX > WS-DEP-COUNT
003670     END-IF.
003680 2410-EXIT.
003690     EXIT.
003700
003710 2420-INDIRECT-INNER-STEP.
003720     IF T-SOURCE-RISK-ID(WS-INNER-IDX) =
003730             T-TARGET-RISK-ID(WS-SCAN-IDX)
003740         ADD 1 TO WS-INDIRECT-REACH
003750     END-IF.
003760 2420-EXIT.
003770     EXIT.
003780
003790*    FILE THIS RISK'S CENTRALITY IN THE RANKING TABLE, DISPLAYED
003800*    AT EOJ IN DESCENDING ORDER - SIMPLE INSERTION, TOP 20 ONLY
003810 2500-FILE-RANKING.
003820     IF WS-RANK-COUNT < 20
003830         ADD 1 TO WS-RANK-COUNT
003840         MOVE F-RISK-ID TO RANK-RISK-ID(WS-RANK-COUNT)
003850         MOVE WS-CENTRALITY TO RANK-CENTRALITY(WS-RANK-COUNT)
003860     ELSE
003870         IF WS-CENTRALITY > RANK-CENTRALITY(20)
003880             MOVE F-RISK-ID TO RANK-RISK-ID(20)
003890             MOVE WS-CENTRALITY TO RANK-CENTRALITY(20)
003900         END-IF
003910     END-IF.
003920     PERFORM 2510-RANK-BUBBLE-STEP THRU 2510-EXIT
003930         VARYING WS-SCAN-IDX FROM WS-RANK-COUNT BY -1
003940         UNTIL WS-SCAN-IDX < 2.
003950 2500-EXIT.
003960     EXIT.
003970
003980 2510-RANK-BUBBLE-STEP.
003990     IF RANK-CENTRALITY(WS-SCAN-IDX) >
004000             RANK-CENTRALITY(WS-SCAN-IDX - 1)
004010         MOVE WS-RANK-TABLE(WS-SCAN-IDX) TO WS-DEP-IDX-SWAP-AREA
004020         MOVE WS-RANK-TABLE(WS-SCAN-IDX - 1)
004030             TO WS-RANK-TABLE(WS-SCAN-IDX)
004040         MOVE WS-DEP-IDX-SWAP-AREA TO
004050             WS-RANK-TABLE(WS-SCAN-IDX - 1)
004060     END-IF.
004070 2510-EXIT.
004080     EXIT.
004090
004100******************************************************************
004110*    3000 - WRITE THE AMPWORK CARRY RECORD
004120******************************************************************
004130 3000-WRITE-AMPWORK.
004140     INITIALIZE C-AMPWORK-ENREG.
004150     MOVE F-RISK-ID                  TO A-RISK-ID.
004160     MOVE F-RISK-NAME                TO A-RISK-NAME.
004170     MOVE F-CATEGORY                 TO A-CATEGORY.
004180     MOVE F-OWNER-DEPT               TO A-OWNER-DEPT.
004190     MOVE F-LIKELIHOOD               TO A-LIKELIHOOD.
004200     MOVE F-OVERALL-IMPACT           TO A-OVERALL-IMPACT.
004210     MOVE WS-AMPLIFIED-IMPACT        TO A-AMPLIFIED-IMPACT.
004220     MOVE F-INHERENT-SCORE           TO A-INHERENT-SCORE.
004230     MOVE F-RESIDUAL-SCORE           TO A-RESIDUAL-SCORE.
004240     MOVE F-RISK-LEVEL               TO A-RISK-LEVEL.
004250     MOVE F-NEEDS-MITIGATION         TO A-NEEDS-MITIGATION.
004260     MOVE F-ESCALATE                 TO A-ESCALATE.
004270     MOVE F-APPETITE-EXCEEDED-FLAG   TO A-APPETITE-EXCEEDED-FLAG.
004280     MOVE F-HAS-OVERDUE-ACTION-FLAG  TO A-HAS-OVERDUE-ACTION-FLAG.
004290     MOVE F-NUM-AFFECTED-PROCESSES   TO A-NUM-AFFECTED-PROCESSES.
004300     MOVE F-STATUS                   TO A-STATUS.
004310     MOVE F-MITIGATION-EFFECTIVENESS TO
004320         A-MITIGATION-EFFECTIVENESS.
004330     MOVE F-MITIGATION-GAP           TO A-MITIGATION-GAP.
004340     MOVE WS-DOWNSTREAM-COUNT        TO A-DOWNSTREAM-COUNT.
004350     MOVE WS-UPSTREAM-COUNT          TO A-UPSTREAM-COUNT.
004360     MOVE WS-CENTRALITY              TO A-CENTRALITY.
004370     WRITE C-AMPWORK-ENREG.
004380     ADD 1 TO WS-RISKS-WRITTEN.
004390 3000-EXIT.
004400     EXIT.
004410
004420******************************************************************
004430*    8000 - END OF JOB
004440******************************************************************
004450 8000-TERMINATE.
004460     PERFORM 8100-DISPLAY-CENTRALITY-RANKING THRU 8100-EXIT.
004470     CLOSE F-SCOREWORK C-AMPWORK.
004480     DISPLAY '2-RISK-DEPENDENCIES  LINKS READ   = ' WS-DEPENDS-READ.
004490     DISPLAY '2-RISK-DEPENDENCIES  LINKS REJECT = '
004500         WS-DEPENDS-REJECTED.
004510     DISPLAY '2-RISK-DEPENDENCIES  RISKS READ   = ' WS-RISKS-READ.
004520     DISPLAY '2-RISK-DEPENDENCIES  RISKS WRITTN = '
004530         WS-RISKS-WRITTEN.
004540 8000-EXIT.
004550     EXIT.
004560
004570 8100-DISPLAY-CENTRALITY-RANKING.
004580     DISPLAY '2-RISK-DEPENDENCIES  CENTRALITY RANKING -'
004590         ' TOP ' WS-RANK-COUNT.
004600     PERFORM 8110-RANK-LINE-STEP THRU 8110-EXIT
004610         VARYING WS-SCAN-IDX FROM 1 BY 1
004620         UNTIL WS-SCAN-IDX > WS-RANK-COUNT.
004630 8100-EXIT.
004640     EXIT.
004650
004660 8110-RANK-LINE-STEP.
004670     DISPLAY '  ' RANK-RISK-ID(WS-SCAN-IDX) ' '
004680         RANK-CENTRALITY(WS-SCAN-IDX).
004690 8110-EXIT.
004700     EXIT.
004710
